000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    SELRANLZ.                                         00000200
000300 AUTHOR.        J W SAYLES.                                       00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  03/02/1994.                                       00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900*                                                                *00000900
001000*   PROGRAM :  SELRANLZ                                         * 00001000
001100*   TITLE   :  SELLER SALES ANALYSIS                            * 00001100
001200*                                                                *00001200
001300******************************************************************00001300
001400*                                                                 00001400
001500*    ONE PARAMETER RECORD ON ANLPARM DRIVES ONE RUN.  TWO PASSES  00001500
001600*    ARE MADE OVER THE SELLER MASTER, EACH JOINED IN MEMORY TO    00001600
001700*    THE TRANSACTION DETAIL BY SELLER-ID:                         00001700
001800*                                                                 00001800
001900*        PASS 1 (THRESHOLD) -- LISTS EVERY SELLER WHOSE SUMMED    00001900
002000*        TRANSACTION AMOUNT OVER THE PARAMETER WINDOW IS STRICTLY 00002000
002100*        UNDER ANL-SUMMA.                                         00002100
002200*                                                                 00002200
002300*        PASS 2 (PRODUCTIVE) -- FINDS THE SINGLE SELLER WITH THE  00002300
002400*        GREATEST SUMMED TRANSACTION AMOUNT SINCE THE START OF THE00002400
002500*        PERIOD NAMED BY ANL-PERIOD-CODE (SEE SELRPRD) THROUGH THE00002500
002600*        RUN DATE/TIME.  SELLERS WITH NO TRANSACTIONS IN THE      00002600
002700*        WINDOW ARE NOT CANDIDATES.                               00002700
002800*                                                                 00002800
002900*    BOTH WINDOWS ARE EXCLUSIVE ON BOTH ENDS -- A TRANSACTION     00002900
003000*    EXACTLY ON THE FROM OR TO STAMP DOES NOT COUNT.              00003000
003100*                                                                 00003100
003200*    AMENDMENT HISTORY                                            00003200
003300*    DATE      INIT  TICKET    DESCRIPTION                        00003300
003400*    --------  ----  --------  -----------------------------------00003400
003500*    03/02/94  JWS   CR-1050   ORIGINAL PROGRAM -- THRESHOLD PASS 00003500
003600*                              ONLY.                              00003600
003700*    03/15/94  JWS   CR-1055   ADDED THE MOST-PRODUCTIVE-SELLER   00003700
003800*                              PASS.  CALLS SELRPRD FOR THE PERIOD00003800
003900*                              START DATE/TIME.                   00003900
004000*    09/30/98  RDH   CR-1401   Y2K -- ALL DATE FIELDS HANDLED BY  00004000
004100*                              THIS PROGRAM ARE ALREADY CCYY.     00004100
004200*                              VERIFIED ONLY, NO CODE CHANGE.     00004200
004300*    02/09/04  TLK   CR-1617   RAISED SELLER/TRANSACTION TABLE    00004300
004400*                              SIZES TO MATCH SELRMAIN/TRNMAIN.   00004400
004500*                                                                 00004500
004600*    FILES                                                        00004600
004700*                                                                 00004700
004800*        SELRFILE  - SELLER MASTER, SEQUENTIAL, INPUT ONLY.       00004800
004900*        TRNFILE   - TRANSACTION DETAIL, SEQUENTIAL, INPUT ONLY.  00004900
005000*        ANLPARM   - ONE ANALYSIS PARAMETER CARD, SEQUENTIAL,     00005000
005100*                    INPUT.                                       00005100
005200*        ANLRPT    - ANALYSIS RESULT REPORT, SEQUENTIAL, OUTPUT.  00005200
005300*                                                                 00005300
005400 ENVIRONMENT DIVISION.                                            00005400
005500 CONFIGURATION SECTION.                                           00005500
005600 SOURCE-COMPUTER. IBM-390.                                        00005600
005700 OBJECT-COMPUTER. IBM-390.                                        00005700
005800 SPECIAL-NAMES.                                                   00005800
005900     C01 IS TOP-OF-FORM.                                          00005900
006000*                                                                 00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT SELLER-FILE         ASSIGN TO SELRFILE                00006300
006400         ORGANIZATION IS SEQUENTIAL                               00006400
006500         FILE STATUS IS WS-SELR-FILE-STATUS.                      00006500
006600     SELECT TRAN-FILE           ASSIGN TO TRNFILE                 00006600
006700         ORGANIZATION IS SEQUENTIAL                               00006700
006800         FILE STATUS IS WS-TRAN-FILE-STATUS.                      00006800
006900     SELECT ANALYSIS-PARM-FILE  ASSIGN TO ANLPARM                 00006900
007000         ORGANIZATION IS SEQUENTIAL                               00007000
007100         FILE STATUS IS WS-PARM-FILE-STATUS.                      00007100
007200     SELECT ANALYSIS-RPT-FILE   ASSIGN TO ANLRPT                  00007200
007300         ORGANIZATION IS SEQUENTIAL                               00007300
007400         FILE STATUS IS WS-RPT-FILE-STATUS.                       00007400
007500*                                                                 00007500
007600 DATA DIVISION.                                                   00007600
007700 FILE SECTION.                                                    00007700
007800 FD  SELLER-FILE                                                  00007800
007900     LABEL RECORDS ARE STANDARD                                   00007900
008000     RECORD CONTAINS 173 CHARACTERS.                              00008000
008100 01  SELR-FD-REC.                                                 00008100
008200     COPY SELRSEL REPLACING ==:TAG:== BY ==SELR-FD==.             00008200
008300*                                                                 00008300
008400 FD  TRAN-FILE                                                    00008400
008500     LABEL RECORDS ARE STANDARD                                   00008500
008600     RECORD CONTAINS 46 CHARACTERS.                               00008600
008700 01  TRAN-FD-REC.                                                 00008700
008800     COPY SELRTRN REPLACING ==:TAG:== BY ==TRAN-FD==.             00008800
008900*                                                                 00008900
009000 FD  ANALYSIS-PARM-FILE                                           00009000
009100     LABEL RECORDS ARE STANDARD                                   00009100
009200     RECORD CONTAINS 57 CHARACTERS.                               00009200
009300     COPY ANLPARM.                                                00009300
009400*                                                                 00009400
009500 FD  ANALYSIS-RPT-FILE                                            00009500
009600     LABEL RECORDS ARE STANDARD                                   00009600
009700     RECORD CONTAINS 133 CHARACTERS.                              00009700
009800 01  RPT-LINE                    PIC X(133).                      00009800
009900*                                                                 00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010100******************************************************************00010100
010200*    FILE STATUS BYTES.                                           00010200
010300******************************************************************00010300
010400 01  WS-FILE-STATUSES.                                            00010400
010500     05  WS-SELR-FILE-STATUS      PIC X(02)  VALUE SPACES.        00010500
010600         88  WS-SELR-FILE-OK                  VALUE '00'.         00010600
010700         88  WS-SELR-FILE-EOF                  VALUE '10'.        00010700
010800     05  WS-TRAN-FILE-STATUS      PIC X(02)  VALUE SPACES.        00010800
010900         88  WS-TRAN-FILE-OK                   VALUE '00'.        00010900
011000         88  WS-TRAN-FILE-EOF                   VALUE '10'.       00011000
011100     05  WS-PARM-FILE-STATUS      PIC X(02)  VALUE SPACES.        00011100
011200         88  WS-PARM-FILE-OK                   VALUE '00'.        00011200
011300         88  WS-PARM-FILE-EOF                   VALUE '10'.       00011300
011400     05  WS-RPT-FILE-STATUS       PIC X(02)  VALUE SPACES.        00011400
011500         88  WS-RPT-FILE-OK                    VALUE '00'.        00011500
011600*                                                                 00011600
011700******************************************************************00011700
011800*    END-OF-FILE / WORK SWITCHES.                                 00011800
011900******************************************************************00011900
012000 01  WS-SWITCHES.                                                 00012000
012100     05  WS-SELR-EOF-SW           PIC X(01)  VALUE 'N'.           00012100
012200         88  WS-SELR-EOF                      VALUE 'Y'.          00012200
012300     05  WS-TRAN-EOF-SW           PIC X(01)  VALUE 'N'.           00012300
012400         88  WS-TRAN-EOF                      VALUE 'Y'.          00012400
012500     05  WS-IN-WINDOW-SW          PIC X(01)  VALUE 'N'.           00012500
012600         88  WS-IN-WINDOW                      VALUE 'Y'.         00012600
012700     05  WS-AFTER-FROM-SW         PIC X(01)  VALUE 'N'.           00012700
012800         88  WS-AFTER-FROM                     VALUE 'Y'.         00012800
012900     05  WS-BEFORE-TO-SW          PIC X(01)  VALUE 'N'.           00012900
013000         88  WS-BEFORE-TO                       VALUE 'Y'.        00013000
013100     05  WS-BEST-FOUND-SW         PIC X(01)  VALUE 'N'.           00013100
013200         88  WS-BEST-FOUND                      VALUE 'Y'.        00013200
013300*                                                                 00013300
013400******************************************************************00013400
013500*    SELLER MASTER / TRANSACTION DETAIL TABLES -- BOTH FILES ARE  00013500
013600*    LOADED IN FULL SO EACH SELLER CAN BE JOINED TO ITS           00013600
013700*    TRANSACTIONS WITHOUT RE-READING TRNFILE PER SELLER.  SEE     00013700
013800*    SELRMAIN FOR WHY THIS IS A SERIAL SCAN, NOT SEARCH ALL.      00013800
013900******************************************************************00013900
014000 01  WS-SELR-TABLE.                                               00014000
014100     05  WS-SELR-ENTRY OCCURS 5000 TIMES                          00014100
014200                        INDEXED BY WS-SELR-IDX.                   00014200
014300         COPY SELRSEL REPLACING ==:TAG:== BY ==WS-SELR==.         00014300
014400*                                                                 00014400
014500*        CR-1630 -- LOGICAL DELETE FLAG, TABLE-ONLY.  SEE SELRMAIN00014500
014600*        FOR WHY THIS IS NO LONGER PART OF THE SELRSEL COPYBOOK.  00014600
014700*                                                                 00014700
014800         10  WS-SELR-STATUS-BYTE  PIC X(01)  VALUE SPACE.         00014800
014900             88  WS-SELR-ACTIVE               VALUE SPACE.        00014900
015000             88  WS-SELR-MARKED-DELETED        VALUE 'D'.         00015000
015100 77  WS-SELR-COUNT                PIC 9(05)  COMP  VALUE 0.       00015100
015200*                                                                 00015200
015300 01  WS-TRAN-TABLE.                                               00015300
015400     05  WS-TRAN-ENTRY OCCURS 20000 TIMES                         00015400
015500                        INDEXED BY WS-TRAN-IDX.                   00015500
015600         COPY SELRTRN REPLACING ==:TAG:== BY ==WS-TRAN==.         00015600
015700*                                                                 00015700
015800*        CR-1630 -- LOGICAL DELETE FLAG, TABLE-ONLY.  SEE SELRMAIN00015800
015900*        FOR WHY THIS IS NO LONGER PART OF THE SELRTRN COPYBOOK.  00015900
016000*                                                                 00016000
016100         10  WS-TRAN-STATUS-BYTE  PIC X(01)  VALUE SPACE.         00016100
016200             88  WS-TRAN-ACTIVE               VALUE SPACE.        00016200
016300             88  WS-TRAN-MARKED-DELETED        VALUE 'D'.         00016300
016400 01  WS-TRAN-COUNT                PIC 9(05)  COMP  VALUE 0.       00016400
016500*                                                                 00016500
016600******************************************************************00016600
016700*    PER-SELLER ACCUMULATOR, RESET BEFORE EACH CALL TO            00016700
016800*    3100-ACCUM-SELLER-TOTAL AND SHARED BY BOTH PASSES.           00016800
016900******************************************************************00016900
017000 01  WS-CUR-TOTAL-AMOUNT           PIC S9(09)V99 COMP-3 VALUE 0.  00017000
017100 01  WS-CUR-TRAN-COUNT             PIC 9(07)  COMP  VALUE 0.      00017100
017200*                                                                 00017200
017300******************************************************************00017300
017400*    ACTIVE WINDOW BOUNDS -- SET BY 3000-THRESHOLD-PASS FROM THE  00017400
017500*    PARAMETER CARD OR BY 4000-PRODUCTIVE-PASS FROM SELRPRD,      00017500
017600*    THEN HELD CONSTANT FOR THE DURATION OF THAT PASS.            00017600
017700******************************************************************00017700
017800 01  WS-WINDOW-FROM-DATE            PIC 9(08)  VALUE 0.           00017800
017900 01  WS-WINDOW-FROM-TIME            PIC 9(06)  VALUE 0.           00017900
018000 01  WS-WINDOW-TO-DATE              PIC 9(08)  VALUE 0.           00018000
018100 01  WS-WINDOW-TO-TIME              PIC 9(06)  VALUE 0.           00018100
018200*                                                                 00018200
018300******************************************************************00018300
018400*    MOST-PRODUCTIVE-SELLER CANDIDATE, CARRIED PLAIN RATHER THAN  00018400
018500*    BY TABLE INDEX SO THE WINNER SURVIVES 3100'S REUSE OF        00018500
018600*    WS-SELR-IDX ON THE NEXT CANDIDATE.                           00018600
018700******************************************************************00018700
018800 01  WS-BEST-SELLER-ID              PIC 9(09)  VALUE 0.           00018800
018900 01  WS-BEST-SELLER-NAME            PIC X(50)  VALUE SPACES.      00018900
019000 01  WS-BEST-TOTAL-AMOUNT           PIC S9(09)V99 COMP-3 VALUE 0. 00019000
019100*                                                                 00019100
019200******************************************************************00019200
019300*    CURRENT DATE/TIME -- THE RUN CLOCK.  USED AS LK-CURRENT-DATE 00019300
019400*    ON THE CALL TO SELRPRD AND AS THE PRODUCTIVE PASS'S          00019400
019500*    TIME-TO BOUND.                                               00019500
019600******************************************************************00019600
019700 01  WS-TODAY-DATE                  PIC 9(08)  VALUE 0.           00019700
019800 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                     00019800
019900     05  WS-TODAY-CCYY              PIC 9(04).                    00019900
020000     05  WS-TODAY-MM                PIC 9(02).                    00020000
020100     05  WS-TODAY-DD                PIC 9(02).                    00020100
020200 01  WS-TODAY-TIME                  PIC 9(06)  VALUE 0.           00020200
020300 01  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.                     00020300
020400     05  WS-TODAY-HH                PIC 9(02).                    00020400
020500     05  WS-TODAY-MN                PIC 9(02).                    00020500
020600     05  WS-TODAY-SS                PIC 9(02).                    00020600
020700*                                                                 00020700
020800******************************************************************00020800
020900*    SELRPRD CALL AREA -- SAME LINKAGE SHAPE SELRPRD PUBLISHES.   00020900
021000******************************************************************00021000
021100 01  WS-PRD-PERIOD-CODE             PIC X(08)  VALUE SPACES.      00021100
021200 01  WS-PRD-CURRENT-DATE            PIC 9(08)  VALUE 0.           00021200
021300 01  WS-PRD-FROM-DATE               PIC 9(08)  VALUE 0.           00021300
021400 01  WS-PRD-FROM-TIME               PIC 9(06)  VALUE 0.           00021400
021500 01  WS-PRD-RETURN-CODE             PIC S9(04) COMP VALUE 0.      00021500
021600*                                                                 00021600
021700******************************************************************00021700
021800*    REPORT WORK AREAS.                                           00021800
021900******************************************************************00021900
022000 01  RPT-HEADER1.                                                 00022000
022100     05  FILLER                     PIC X(01)  VALUE SPACE.       00022100
022200     05  FILLER                     PIC X(20)  VALUE              00022200
022300         'SELLER ANALYSIS -   '.                                  00022300
022400     05  RPT-HDR-MM                  PIC 9(02).                   00022400
022500     05  FILLER                     PIC X(01)  VALUE '/'.         00022500
022600     05  RPT-HDR-DD                  PIC 9(02).                   00022600
022700     05  FILLER                     PIC X(01)  VALUE '/'.         00022700
022800     05  RPT-HDR-CCYY                PIC 9(04).                   00022800
022900     05  FILLER                     PIC X(05)  VALUE SPACES.      00022900
023000     05  RPT-HDR-HH                  PIC 9(02).                   00023000
023100     05  FILLER                     PIC X(01)  VALUE ':'.         00023100
023200     05  RPT-HDR-MN                  PIC 9(02).                   00023200
023300     05  FILLER                     PIC X(01)  VALUE ':'.         00023300
023400     05  RPT-HDR-SS                  PIC 9(02).                   00023400
023500     05  FILLER                     PIC X(88)  VALUE SPACES.      00023500
023600*                                                                 00023600
023700 01  RPT-SECTION-HDR.                                             00023700
023800     05  FILLER                     PIC X(03)  VALUE SPACES.      00023800
023900     05  RPT-SECT-TITLE              PIC X(60).                   00023900
024000     05  FILLER                     PIC X(70)  VALUE SPACES.      00024000
024100*                                                                 00024100
024200 01  RPT-THRESHOLD-LINE.                                          00024200
024300     05  FILLER                     PIC X(03)  VALUE SPACES.      00024300
024400     05  RPT-THR-SELLER-ID           PIC ZZZZZZZZ9.               00024400
024500     05  FILLER                     PIC X(02)  VALUE SPACES.      00024500
024600     05  RPT-THR-SELLER-NAME         PIC X(50).                   00024600
024700     05  FILLER                     PIC X(02)  VALUE SPACES.      00024700
024800     05  RPT-THR-TOTAL-AMOUNT        PIC ZZ,ZZZ,ZZ9.99.           00024800
024900     05  FILLER                     PIC X(44)  VALUE SPACES.      00024900
025000*                                                                 00025000
025100 01  RPT-PRODUCTIVE-LINE.                                         00025100
025200     05  FILLER                     PIC X(03)  VALUE SPACES.      00025200
025300     05  RPT-PRD-SELLER-ID           PIC ZZZZZZZZ9.               00025300
025400     05  FILLER                     PIC X(02)  VALUE SPACES.      00025400
025500     05  RPT-PRD-SELLER-NAME         PIC X(50).                   00025500
025600     05  FILLER                     PIC X(02)  VALUE SPACES.      00025600
025700     05  RPT-PRD-TOTAL-AMOUNT        PIC ZZ,ZZZ,ZZ9.99.           00025700
025800     05  FILLER                     PIC X(44)  VALUE SPACES.      00025800
025900*                                                                 00025900
026000 01  RPT-MESSAGE-LINE.                                            00026000
026100     05  FILLER                     PIC X(03)  VALUE SPACES.      00026100
026200     05  RPT-MSG-TEXT                PIC X(60).                   00026200
026300     05  FILLER                     PIC X(70)  VALUE SPACES.      00026300
026400*                                                                 00026400
026500******************************************************************00026500
026600 PROCEDURE DIVISION.                                              00026600
026700******************************************************************00026700
026800 0000-MAINLINE.                                                   00026800
026900     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                  00026900
027000     PERFORM 3000-THRESHOLD-PASS THRU 3000-EXIT.                  00027000
027100     PERFORM 4000-PRODUCTIVE-PASS THRU 4000-EXIT.                 00027100
027200     PERFORM 9000-TERMINATION THRU 9000-EXIT.                     00027200
027300     GOBACK.                                                      00027300
027400*                                                                 00027400
027500 1000-INITIALIZATION.                                             00027500
027600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                     00027600
027700     ACCEPT WS-TODAY-TIME FROM TIME.                              00027700
027800     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.                      00027800
027900     PERFORM 1200-LOAD-SELLER-MASTER THRU 1200-EXIT.              00027900
028000     PERFORM 1300-LOAD-TRANSACTIONS THRU 1300-EXIT.               00028000
028100     PERFORM 1400-READ-PARM-CARD THRU 1400-EXIT.                  00028100
028200     PERFORM 1500-WRITE-REPORT-HEADER THRU 1500-EXIT.             00028200
028300 1000-EXIT.                                                       00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600 1100-OPEN-FILES.                                                 00028600
028700     OPEN INPUT  SELLER-FILE.                                     00028700
028800     OPEN INPUT  TRAN-FILE.                                       00028800
028900     OPEN INPUT  ANALYSIS-PARM-FILE.                              00028900
029000     OPEN OUTPUT ANALYSIS-RPT-FILE.                               00029000
029100 1100-EXIT.                                                       00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400 1200-LOAD-SELLER-MASTER.                                         00029400
029500     MOVE ZERO TO WS-SELR-COUNT.                                  00029500
029600     READ SELLER-FILE                                             00029600
029700         AT END                                                   00029700
029800             MOVE 'Y' TO WS-SELR-EOF-SW                           00029800
029900     END-READ.                                                    00029900
030000     PERFORM 1210-LOAD-ONE-SELLER THRU 1210-EXIT                  00030000
030100         UNTIL WS-SELR-EOF.                                       00030100
030200 1200-EXIT.                                                       00030200
030300     EXIT.                                                        00030300
030400*                                                                 00030400
030500 1210-LOAD-ONE-SELLER.                                            00030500
030600     ADD 1 TO WS-SELR-COUNT.                                      00030600
030700     MOVE SELR-FD-REC TO WS-SELR-ENTRY(WS-SELR-COUNT).            00030700
030800     MOVE SPACE TO WS-SELR-STATUS-BYTE(WS-SELR-COUNT).            00030800
030900     READ SELLER-FILE                                             00030900
031000         AT END                                                   00031000
031100             MOVE 'Y' TO WS-SELR-EOF-SW                           00031100
031200     END-READ.                                                    00031200
031300 1210-EXIT.                                                       00031300
031400     EXIT.                                                        00031400
031500*                                                                 00031500
031600 1300-LOAD-TRANSACTIONS.                                          00031600
031700     MOVE ZERO TO WS-TRAN-COUNT.                                  00031700
031800     READ TRAN-FILE                                               00031800
031900         AT END                                                   00031900
032000             MOVE 'Y' TO WS-TRAN-EOF-SW                           00032000
032100     END-READ.                                                    00032100
032200     PERFORM 1310-LOAD-ONE-TRAN THRU 1310-EXIT                    00032200
032300         UNTIL WS-TRAN-EOF.                                       00032300
032400 1300-EXIT.                                                       00032400
032500     EXIT.                                                        00032500
032600*                                                                 00032600
032700 1310-LOAD-ONE-TRAN.                                              00032700
032800     ADD 1 TO WS-TRAN-COUNT.                                      00032800
032900     MOVE TRAN-FD-REC TO WS-TRAN-ENTRY(WS-TRAN-COUNT).            00032900
033000     MOVE SPACE TO WS-TRAN-STATUS-BYTE(WS-TRAN-COUNT).            00033000
033100     READ TRAN-FILE                                               00033100
033200         AT END                                                   00033200
033300             MOVE 'Y' TO WS-TRAN-EOF-SW                           00033300
033400     END-READ.                                                    00033400
033500 1310-EXIT.                                                       00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800 1400-READ-PARM-CARD.                                             00033800
033900     READ ANALYSIS-PARM-FILE                                      00033900
034000         AT END                                                   00034000
034100             MOVE SPACES TO ANL-PERIOD-CODE                       00034100
034200             MOVE ZERO TO ANL-SUMMA                               00034200
034300     END-READ.                                                    00034300
034400 1400-EXIT.                                                       00034400
034500     EXIT.                                                        00034500
034600*                                                                 00034600
034700 1500-WRITE-REPORT-HEADER.                                        00034700
034800     MOVE WS-TODAY-MM TO RPT-HDR-MM.                              00034800
034900     MOVE WS-TODAY-DD TO RPT-HDR-DD.                              00034900
035000     MOVE WS-TODAY-CCYY TO RPT-HDR-CCYY.                          00035000
035100     MOVE WS-TODAY-HH TO RPT-HDR-HH.                              00035100
035200     MOVE WS-TODAY-MN TO RPT-HDR-MN.                              00035200
035300     MOVE WS-TODAY-SS TO RPT-HDR-SS.                              00035300
035400     WRITE RPT-LINE FROM RPT-HEADER1 AFTER ADVANCING TOP-OF-FORM. 00035400
035500 1500-EXIT.                                                       00035500
035600     EXIT.                                                        00035600
035700*                                                                 00035700
035800 2000-RESOLVE-PERIOD-START.                                       00035800
035900     MOVE ANL-PERIOD-CODE TO WS-PRD-PERIOD-CODE.                  00035900
036000     MOVE WS-TODAY-DATE TO WS-PRD-CURRENT-DATE.                   00036000
036100     CALL 'SELRPRD' USING WS-PRD-PERIOD-CODE, WS-PRD-CURRENT-DATE,00036100
036200                           WS-PRD-FROM-DATE, WS-PRD-FROM-TIME,    00036200
036300                           WS-PRD-RETURN-CODE.                    00036300
036400 2000-EXIT.                                                       00036400
036500     EXIT.                                                        00036500
036600*                                                                 00036600
036700 3000-THRESHOLD-PASS.                                             00036700
036800     MOVE 'SELLERS UNDER THRESHOLD' TO RPT-SECT-TITLE.            00036800
036900     WRITE RPT-LINE FROM RPT-SECTION-HDR AFTER ADVANCING 2 LINES. 00036900
037000     MOVE ANL-FROM-DATE TO WS-WINDOW-FROM-DATE.                   00037000
037100     MOVE ANL-FROM-TIME TO WS-WINDOW-FROM-TIME.                   00037100
037200     MOVE ANL-TO-DATE   TO WS-WINDOW-TO-DATE.                     00037200
037300     MOVE ANL-TO-TIME   TO WS-WINDOW-TO-TIME.                     00037300
037400     SET WS-SELR-IDX TO 1.                                        00037400
037500     PERFORM 3010-THRESHOLD-ONE-SELLER THRU 3010-EXIT             00037500
037600         VARYING WS-SELR-IDX FROM 1 BY 1                          00037600
037700         UNTIL WS-SELR-IDX > WS-SELR-COUNT.                       00037700
037800 3000-EXIT.                                                       00037800
037900     EXIT.                                                        00037900
038000*                                                                 00038000
038100 3010-THRESHOLD-ONE-SELLER.                                       00038100
038200     IF WS-SELR-ACTIVE(WS-SELR-IDX)                               00038200
038300         MOVE ZERO TO WS-CUR-TOTAL-AMOUNT                         00038300
038400         MOVE ZERO TO WS-CUR-TRAN-COUNT                           00038400
038500         PERFORM 3100-ACCUM-SELLER-TOTAL THRU 3100-EXIT           00038500
038600         IF WS-CUR-TOTAL-AMOUNT < ANL-SUMMA                       00038600
038700             PERFORM 3200-WRITE-THRESHOLD-LINE THRU 3200-EXIT     00038700
038800         END-IF                                                   00038800
038900     END-IF.                                                      00038900
039000 3010-EXIT.                                                       00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 3100-ACCUM-SELLER-TOTAL.                                         00039300
039400     PERFORM 3110-ACCUM-ONE-TRAN THRU 3110-EXIT                   00039400
039500         VARYING WS-TRAN-IDX FROM 1 BY 1                          00039500
039600         UNTIL WS-TRAN-IDX > WS-TRAN-COUNT.                       00039600
039700 3100-EXIT.                                                       00039700
039800     EXIT.                                                        00039800
039900*                                                                 00039900
040000 3110-ACCUM-ONE-TRAN.                                             00040000
040100     IF WS-TRAN-SELLER-ID(WS-TRAN-IDX) = WS-SELR-ID(WS-SELR-IDX)  00040100
040200        AND WS-TRAN-ACTIVE(WS-TRAN-IDX)                           00040200
040300         PERFORM 3150-IN-WINDOW THRU 3150-EXIT                    00040300
040400         IF WS-IN-WINDOW                                          00040400
040500             ADD WS-TRAN-AMOUNT(WS-TRAN-IDX)                      00040500
040600                 TO WS-CUR-TOTAL-AMOUNT                           00040600
040700             ADD 1 TO WS-CUR-TRAN-COUNT                           00040700
040800         END-IF                                                   00040800
040900     END-IF.                                                      00040900
041000 3110-EXIT.                                                       00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300 3150-IN-WINDOW.                                                  00041300
041400     MOVE 'N' TO WS-IN-WINDOW-SW.                                 00041400
041500     MOVE 'N' TO WS-AFTER-FROM-SW.                                00041500
041600     MOVE 'N' TO WS-BEFORE-TO-SW.                                 00041600
041700     IF WS-TRAN-DATE(WS-TRAN-IDX) > WS-WINDOW-FROM-DATE           00041700
041800         MOVE 'Y' TO WS-AFTER-FROM-SW                             00041800
041900     ELSE                                                         00041900
042000         IF WS-TRAN-DATE(WS-TRAN-IDX) = WS-WINDOW-FROM-DATE       00042000
042100            AND WS-TRAN-TIME(WS-TRAN-IDX) > WS-WINDOW-FROM-TIME   00042100
042200             MOVE 'Y' TO WS-AFTER-FROM-SW                         00042200
042300         END-IF                                                   00042300
042400     END-IF.                                                      00042400
042500     IF WS-TRAN-DATE(WS-TRAN-IDX) < WS-WINDOW-TO-DATE             00042500
042600         MOVE 'Y' TO WS-BEFORE-TO-SW                              00042600
042700     ELSE                                                         00042700
042800         IF WS-TRAN-DATE(WS-TRAN-IDX) = WS-WINDOW-TO-DATE         00042800
042900            AND WS-TRAN-TIME(WS-TRAN-IDX) < WS-WINDOW-TO-TIME     00042900
043000             MOVE 'Y' TO WS-BEFORE-TO-SW                          00043000
043100         END-IF                                                   00043100
043200     END-IF.                                                      00043200
043300     IF WS-AFTER-FROM AND WS-BEFORE-TO                            00043300
043400         MOVE 'Y' TO WS-IN-WINDOW-SW                              00043400
043500     END-IF.                                                      00043500
043600 3150-EXIT.                                                       00043600
043700     EXIT.                                                        00043700
043800*                                                                 00043800
043900 3200-WRITE-THRESHOLD-LINE.                                       00043900
044000     MOVE WS-SELR-ID(WS-SELR-IDX) TO RPT-THR-SELLER-ID.           00044000
044100     MOVE WS-SELR-NAME(WS-SELR-IDX) TO RPT-THR-SELLER-NAME.       00044100
044200     MOVE WS-CUR-TOTAL-AMOUNT TO RPT-THR-TOTAL-AMOUNT.            00044200
044300     WRITE RPT-LINE FROM RPT-THRESHOLD-LINE                       00044300
044400         AFTER ADVANCING 1 LINE.                                  00044400
044500 3200-EXIT.                                                       00044500
044600     EXIT.                                                        00044600
044700*                                                                 00044700
044800 4000-PRODUCTIVE-PASS.                                            00044800
044900     MOVE 'MOST PRODUCTIVE SELLER' TO RPT-SECT-TITLE.             00044900
045000     WRITE RPT-LINE FROM RPT-SECTION-HDR AFTER ADVANCING 2 LINES. 00045000
045100     PERFORM 2000-RESOLVE-PERIOD-START THRU 2000-EXIT.            00045100
045200     IF WS-PRD-RETURN-CODE NOT = ZERO                             00045200
045300         PERFORM 4910-REJECT-PERIOD-CODE THRU 4910-EXIT           00045300
045400         GO TO 4000-EXIT                                          00045400
045500     END-IF.                                                      00045500
045600     MOVE WS-PRD-FROM-DATE TO WS-WINDOW-FROM-DATE.                00045600
045700     MOVE WS-PRD-FROM-TIME TO WS-WINDOW-FROM-TIME.                00045700
045800     MOVE WS-TODAY-DATE TO WS-WINDOW-TO-DATE.                     00045800
045900     MOVE WS-TODAY-TIME TO WS-WINDOW-TO-TIME.                     00045900
046000     MOVE 'N' TO WS-BEST-FOUND-SW.                                00046000
046100     MOVE ZERO TO WS-BEST-TOTAL-AMOUNT.                           00046100
046200     SET WS-SELR-IDX TO 1.                                        00046200
046300     PERFORM 4010-ACCUM-ONE-CANDIDATE THRU 4010-EXIT              00046300
046400         VARYING WS-SELR-IDX FROM 1 BY 1                          00046400
046500         UNTIL WS-SELR-IDX > WS-SELR-COUNT.                       00046500
046600     IF NOT WS-BEST-FOUND                                         00046600
046700         PERFORM 4920-REJECT-NOT-FOUND THRU 4920-EXIT             00046700
046800         GO TO 4000-EXIT                                          00046800
046900     END-IF.                                                      00046900
047000     PERFORM 4200-WRITE-PRODUCTIVE-LINE THRU 4200-EXIT.           00047000
047100 4000-EXIT.                                                       00047100
047200     EXIT.                                                        00047200
047300*                                                                 00047300
047400 4010-ACCUM-ONE-CANDIDATE.                                        00047400
047500     IF WS-SELR-ACTIVE(WS-SELR-IDX)                               00047500
047600         MOVE ZERO TO WS-CUR-TOTAL-AMOUNT                         00047600
047700         MOVE ZERO TO WS-CUR-TRAN-COUNT                           00047700
047800         PERFORM 3100-ACCUM-SELLER-TOTAL THRU 3100-EXIT           00047800
047900         IF WS-CUR-TRAN-COUNT > ZERO                              00047900
048000             PERFORM 4100-SELECT-WINNER THRU 4100-EXIT            00048000
048100         END-IF                                                   00048100
048200     END-IF.                                                      00048200
048300 4010-EXIT.                                                       00048300
048400     EXIT.                                                        00048400
048500*                                                                 00048500
048600 4100-SELECT-WINNER.                                              00048600
048700     IF (NOT WS-BEST-FOUND)                                       00048700
048800         OR WS-CUR-TOTAL-AMOUNT > WS-BEST-TOTAL-AMOUNT            00048800
048900         MOVE 'Y' TO WS-BEST-FOUND-SW                             00048900
049000         MOVE WS-SELR-ID(WS-SELR-IDX) TO WS-BEST-SELLER-ID        00049000
049100         MOVE WS-SELR-NAME(WS-SELR-IDX) TO WS-BEST-SELLER-NAME    00049100
049200         MOVE WS-CUR-TOTAL-AMOUNT TO WS-BEST-TOTAL-AMOUNT         00049200
049300     END-IF.                                                      00049300
049400 4100-EXIT.                                                       00049400
049500     EXIT.                                                        00049500
049600*                                                                 00049600
049700 4200-WRITE-PRODUCTIVE-LINE.                                      00049700
049800     MOVE WS-BEST-SELLER-ID TO RPT-PRD-SELLER-ID.                 00049800
049900     MOVE WS-BEST-SELLER-NAME TO RPT-PRD-SELLER-NAME.             00049900
050000     MOVE WS-BEST-TOTAL-AMOUNT TO RPT-PRD-TOTAL-AMOUNT.           00050000
050100     WRITE RPT-LINE FROM RPT-PRODUCTIVE-LINE                      00050100
050200         AFTER ADVANCING 1 LINE.                                  00050200
050300 4200-EXIT.                                                       00050300
050400     EXIT.                                                        00050400
050500*                                                                 00050500
050600 4910-REJECT-PERIOD-CODE.                                         00050600
050700     MOVE 'INVALID PERIOD CODE ON ANLPARM -- NO PASS RUN' TO      00050700
050800             RPT-MSG-TEXT.                                        00050800
050900     WRITE RPT-LINE FROM RPT-MESSAGE-LINE                         00050900
051000         AFTER ADVANCING 1 LINE.                                  00051000
051100 4910-EXIT.                                                       00051100
051200     EXIT.                                                        00051200
051300*                                                                 00051300
051400 4920-REJECT-NOT-FOUND.                                           00051400
051500     MOVE 'SELLER-NOT-FOUND -- NO SELLER HAS A QUALIFYING' TO     00051500
051600             RPT-MSG-TEXT.                                        00051600
051700     WRITE RPT-LINE FROM RPT-MESSAGE-LINE                         00051700
051800         AFTER ADVANCING 1 LINE.                                  00051800
051900     MOVE 'TRANSACTION IN THE PERIOD.' TO RPT-MSG-TEXT.           00051900
052000     WRITE RPT-LINE FROM RPT-MESSAGE-LINE                         00052000
052100         AFTER ADVANCING 1 LINE.                                  00052100
052200 4920-EXIT.                                                       00052200
052300     EXIT.                                                        00052300
052400*                                                                 00052400
052500 9000-TERMINATION.                                                00052500
052600     CLOSE SELLER-FILE.                                           00052600
052700     CLOSE TRAN-FILE.                                             00052700
052800     CLOSE ANALYSIS-PARM-FILE.                                    00052800
052900     CLOSE ANALYSIS-RPT-FILE.                                     00052900
053000 9000-EXIT.                                                       00053000
053100     EXIT.                                                        00053100
