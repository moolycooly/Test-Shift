000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    SELRMAIN.                                         00000200
000300 AUTHOR.        J W SAYLES.                                       00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  02/14/1994.                                       00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900*                                                                *00000900
001000*   PROGRAM :  SELRMAIN                                         * 00001000
001100*   TITLE   :  SELLER MASTER MAINTENANCE                        * 00001100
001200*                                                                *00001200
001300******************************************************************00001300
001400*                                                                 00001400
001500*    READS THE SELLER MASTER (SELRFILE), APPLIES ONE MAINTENANCE  00001500
001600*    REQUEST PER RECORD ON SELRREQ, AND WRITES THE SELLER MASTER  00001600
001700*    FORWARD TO SELROUT.  COMMANDS ARE ADD, CHANGE, DELETE,       00001700
001800*    INQUIRE AND LIST -- SEE SELRQ-COMMAND IN SELRTRQ.            00001800
001900*                                                                 00001900
002000*    THE SELLER MASTER IS HELD ENTIRELY IN WORKING STORAGE FOR    00002000
002100*    THE DURATION OF THE RUN (TABLE WS-SELR-TABLE) SINCE THE      00002100
002200*    SURROGATE KEY ASSIGNED ON ADD IS NOT KNOWN UNTIL THE ADD IS  00002200
002300*    PROCESSED, WHICH RULES OUT A STRAIGHT SAM1-STYLE MATCH-MERGE 00002300
002400*    OF OLD MASTER AGAINST A PRE-SORTED TRANSACTION FILE.  THE    00002400
002500*    TRANSACTION DETAIL FILE (TRNFILE) IS SIMILARLY TABLE-LOADED, 00002500
002600*    READ-ONLY, SO AN INQUIRE-WITH-TRANSACTIONS REQUEST CAN       00002600
002700*    ATTACH A SELLER'S DETAIL LINES TO THE REPORT.                00002700
002800*                                                                 00002800
002900*    AMENDMENT HISTORY                                            00002900
003000*    DATE      INIT  TICKET    DESCRIPTION                        00003000
003100*    --------  ----  --------  -----------------------------------00003100
003200*    02/14/94  JWS   CR-1042   ORIGINAL PROGRAM.                  00003200
003300*    06/02/95  RDH   CR-1199   CHANGE LEAVES CONTACT INFO ALONE   00003300
003400*                              WHEN THE REQUEST SENDS SPACES.     00003400
003500*    09/30/98  RDH   CR-1401   Y2K -- REG-DATE ALREADY CCYY IN THE00003500
003600*                              TABLE LOAD. VERIFIED ONLY, NO CODE.00003600
003700*    04/18/01  TLK   CR-1588   ADDED DELETE (LOGICAL, ONE-CYCLE   00003700
003800*                              HOLD) AND THE WITH-TRANSACTIONS    00003800
003900*                              OPTION ON INQUIRE.                 00003900
004000*    02/09/04  TLK   CR-1617   RAISED WS-SELR-TABLE FROM 2000 TO  00004000
004100*                              5000 OCCURRENCES -- MERCHANT GROWTH00004100
004200*                              FORECAST FROM SALES OPS.           00004200
004300*    05/17/04  TLK   CR-1622   ADD/CHANGE ENFORCE THE SALES OPS   00004300
004400*                              STANDARD -- NAME 3-50 CHARS,       00004400
004500*                              CONTACT INFO (IF SENT) 5-100 CHARS.00004500
004600*                              BLANK CONTACT INFO ON ADD IS STILL 00004600
004700*                              ALLOWED, THE FIELD BEING OPTIONAL. 00004700
004800*                                                                 00004800
004900*    FILES                                                        00004900
005000*                                                                 00005000
005100*        SELRFILE  - SELLER MASTER, OLD, SEQUENTIAL, INPUT.       00005100
005200*        SELROUT   - SELLER MASTER, NEW, SEQUENTIAL, OUTPUT.      00005200
005300*        SELRREQ   - SELLER MAINT REQUESTS, SEQUENTIAL, INPUT.    00005300
005400*        TRNFILE   - TRANSACTION DETAIL, SEQUENTIAL, INPUT ONLY --00005400
005500*                    NOT UPDATED BY THIS PROGRAM.  SEE TRNMAIN.   00005500
005600*        SELRRPT   - MAINTENANCE RUN REPORT, SEQUENTIAL, OUTPUT.  00005600
005700*                                                                 00005700
005800 ENVIRONMENT DIVISION.                                            00005800
005900 CONFIGURATION SECTION.                                           00005900
006000 SOURCE-COMPUTER. IBM-390.                                        00006000
006100 OBJECT-COMPUTER. IBM-390.                                        00006100
006200 SPECIAL-NAMES.                                                   00006200
006300     C01 IS TOP-OF-FORM.                                          00006300
006400*                                                                 00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700     SELECT SELLER-FILE        ASSIGN TO SELRFILE                 00006700
006800         ORGANIZATION IS SEQUENTIAL                               00006800
006900         FILE STATUS IS WS-SELR-FILE-STATUS.                      00006900
007000     SELECT SELLER-FILE-NEW    ASSIGN TO SELROUT                  00007000
007100         ORGANIZATION IS SEQUENTIAL                               00007100
007200         FILE STATUS IS WS-SELR-NEW-STATUS.                       00007200
007300     SELECT SELLER-REQUEST-FILE ASSIGN TO SELRREQ                 00007300
007400         ORGANIZATION IS SEQUENTIAL                               00007400
007500         FILE STATUS IS WS-SELR-REQ-STATUS.                       00007500
007600     SELECT TRANSACTION-FILE   ASSIGN TO TRNFILE                  00007600
007700         ORGANIZATION IS SEQUENTIAL                               00007700
007800         FILE STATUS IS WS-TRAN-FILE-STATUS.                      00007800
007900     SELECT SELLER-RPT-FILE    ASSIGN TO SELRRPT                  00007900
008000         ORGANIZATION IS SEQUENTIAL                               00008000
008100         FILE STATUS IS WS-SELR-RPT-STATUS.                       00008100
008200*                                                                 00008200
008300 DATA DIVISION.                                                   00008300
008400 FILE SECTION.                                                    00008400
008500 FD  SELLER-FILE                                                  00008500
008600     LABEL RECORDS ARE STANDARD                                   00008600
008700     RECORD CONTAINS 173 CHARACTERS.                              00008700
008800 01  SELR-FD-REC.                                                 00008800
008900     COPY SELRSEL REPLACING ==:TAG:== BY ==SELR-FD==.             00008900
009000*                                                                 00009000
009100 FD  SELLER-FILE-NEW                                              00009100
009200     LABEL RECORDS ARE STANDARD                                   00009200
009300     RECORD CONTAINS 173 CHARACTERS.                              00009300
009400 01  SELR-NFD-REC.                                                00009400
009500     COPY SELRSEL REPLACING ==:TAG:== BY ==SELR-NFD==.            00009500
009600*                                                                 00009600
009700 FD  SELLER-REQUEST-FILE                                          00009700
009800     LABEL RECORDS ARE STANDARD                                   00009800
009900     RECORD CONTAINS 176 CHARACTERS.                              00009900
010000     COPY SELRTRQ.                                                00010000
010100*                                                                 00010100
010200 FD  TRANSACTION-FILE                                             00010200
010300     LABEL RECORDS ARE STANDARD                                   00010300
010400     RECORD CONTAINS 46 CHARACTERS.                               00010400
010500 01  TRAN-FD-REC.                                                 00010500
010600     COPY SELRTRN REPLACING ==:TAG:== BY ==TRAN-FD==.             00010600
010700*                                                                 00010700
010800 FD  SELLER-RPT-FILE                                              00010800
010900     LABEL RECORDS ARE STANDARD                                   00010900
011000     RECORD CONTAINS 133 CHARACTERS.                              00011000
011100 01  RPT-LINE                   PIC X(133).                       00011100
011200*                                                                 00011200
011300 WORKING-STORAGE SECTION.                                         00011300
011400******************************************************************00011400
011500*    FILE STATUS BYTES.                                           00011500
011600******************************************************************00011600
011700 01  WS-FILE-STATUSES.                                            00011700
011800     05  WS-SELR-FILE-STATUS     PIC X(02)  VALUE SPACES.         00011800
011900         88  WS-SELR-FILE-OK                VALUE '00'.           00011900
012000         88  WS-SELR-FILE-EOF                VALUE '10'.          00012000
012100     05  WS-SELR-NEW-STATUS      PIC X(02)  VALUE SPACES.         00012100
012200         88  WS-SELR-NEW-OK                  VALUE '00'.          00012200
012300     05  WS-SELR-REQ-STATUS      PIC X(02)  VALUE SPACES.         00012300
012400         88  WS-SELR-REQ-OK                  VALUE '00'.          00012400
012500         88  WS-SELR-REQ-EOF                 VALUE '10'.          00012500
012600     05  WS-TRAN-FILE-STATUS     PIC X(02)  VALUE SPACES.         00012600
012700         88  WS-TRAN-FILE-OK                 VALUE '00'.          00012700
012800         88  WS-TRAN-FILE-EOF                VALUE '10'.          00012800
012900     05  WS-SELR-RPT-STATUS      PIC X(02)  VALUE SPACES.         00012900
013000         88  WS-SELR-RPT-OK                  VALUE '00'.          00013000
013100*                                                                 00013100
013200******************************************************************00013200
013300*    END-OF-FILE / LOOP SWITCHES.                                 00013300
013400******************************************************************00013400
013500 01  WS-SWITCHES.                                                 00013500
013600     05  WS-SELR-EOF-SW          PIC X(01)  VALUE 'N'.            00013600
013700         88  WS-SELR-EOF                     VALUE 'Y'.           00013700
013800     05  WS-TRAN-EOF-SW          PIC X(01)  VALUE 'N'.            00013800
013900         88  WS-TRAN-EOF                     VALUE 'Y'.           00013900
014000     05  WS-REQ-EOF-SW           PIC X(01)  VALUE 'N'.            00014000
014100         88  WS-REQ-EOF                      VALUE 'Y'.           00014100
014200     05  WS-FOUND-SW             PIC X(01)  VALUE 'N'.            00014200
014300         88  WS-ENTRY-FOUND                  VALUE 'Y'.           00014300
014400     05  WS-LEN-OK-SW            PIC X(01)  VALUE 'N'.            00014400
014500         88  WS-LENGTH-IS-VALID              VALUE 'Y'.           00014500
014600*                                                                 00014600
014700******************************************************************00014700
014800*    SCRATCH FIELDS FOR THE CR-1622 NAME / CONTACT LENGTH CHECK.  00014800
014900*    WS-xxx-LEN IS SET TO THE SUBSCRIPT OF THE LAST NON-BLANK     00014900
015000*    CHARACTER FOUND BY A FORWARD SCAN -- ZERO MEANS ALL SPACES.  00015000
015100******************************************************************00015100
015200 01  WS-LENGTH-CHECK-WORK.                                        00015200
015300     05  WS-LEN-IDX               PIC 9(03)  COMP  VALUE 0.       00015300
015400     05  WS-NAME-LEN               PIC 9(03)  COMP  VALUE 0.      00015400
015500     05  WS-CONTACT-LEN             PIC 9(03)  COMP  VALUE 0.     00015500
015600*                                                                 00015600
015700******************************************************************00015700
015800*    SELLER MASTER TABLE -- HOLDS THE ENTIRE OLD MASTER PLUS ANY  00015800
015900*    SELLERS ADDED DURING THE RUN. SEARCHED SERIALLY SINCE ADDS   00015900
016000*    ARRIVE OUT OF KEY SEQUENCE AND THE TABLE IS NOT RE-SORTED.   00016000
016100******************************************************************00016100
016200 01  WS-SELR-TABLE.                                               00016200
016300     05  WS-SELR-ENTRY OCCURS 5000 TIMES                          00016300
016400                        INDEXED BY WS-SELR-IDX.                   00016400
016500         COPY SELRSEL REPLACING ==:TAG:== BY ==WS-SELR==.         00016500
016600*                                                                 00016600
016700*        CR-1630 -- LOGICAL DELETE FLAG, TABLE-ONLY.  FORMERLY PAR00016700
016800*        OF THE SELRSEL COPYBOOK ITSELF; MOVED HERE SO THE SELR-FD00016800
016900*        RECORD STAYS AT THE DOCUMENTED 173-BYTE WIDTH.           00016900
017000*                                                                 00017000
017100         10  WS-SELR-STATUS-BYTE  PIC X(01)  VALUE SPACE.         00017100
017200             88  WS-SELR-ACTIVE               VALUE SPACE.        00017200
017300             88  WS-SELR-MARKED-DELETED        VALUE 'D'.         00017300
017400 77  WS-SELR-COUNT               PIC 9(05)  COMP  VALUE 0.        00017400
017500 01  WS-HIGH-SELR-ID              PIC 9(09)  COMP  VALUE 0.       00017500
017600*                                                                 00017600
017700******************************************************************00017700
017800*    TRANSACTION DETAIL TABLE -- READ-ONLY, LOADED ONCE, USED BY  00017800
017900*    2410-ATTACH-SELLER-TRANS.                                    00017900
018000******************************************************************00018000
018100 01  WS-TRAN-TABLE.                                               00018100
018200     05  WS-TRAN-ENTRY OCCURS 20000 TIMES                         00018200
018300                        INDEXED BY WS-TRAN-IDX.                   00018300
018400         COPY SELRTRN REPLACING ==:TAG:== BY ==WS-TRAN==.         00018400
018500 01  WS-TRAN-COUNT                PIC 9(05)  COMP  VALUE 0.       00018500
018600*                                                                 00018600
018700******************************************************************00018700
018800*    RUN COUNTERS FOR THE SUMMARY REPORT.                         00018800
018900******************************************************************00018900
019000 01  WS-RUN-COUNTERS.                                             00019000
019100     05  WS-ADD-OK-CNT            PIC 9(07)  COMP  VALUE 0.       00019100
019200     05  WS-ADD-REJ-CNT            PIC 9(07)  COMP  VALUE 0.      00019200
019300     05  WS-CHANGE-OK-CNT          PIC 9(07)  COMP  VALUE 0.      00019300
019400     05  WS-CHANGE-REJ-CNT         PIC 9(07)  COMP  VALUE 0.      00019400
019500     05  WS-DELETE-OK-CNT          PIC 9(07)  COMP  VALUE 0.      00019500
019600     05  WS-DELETE-REJ-CNT         PIC 9(07)  COMP  VALUE 0.      00019600
019700     05  WS-INQUIRE-OK-CNT         PIC 9(07)  COMP  VALUE 0.      00019700
019800     05  WS-INQUIRE-REJ-CNT        PIC 9(07)  COMP  VALUE 0.      00019800
019900     05  WS-LIST-CNT               PIC 9(07)  COMP  VALUE 0.      00019900
020000*                                                                 00020000
020100******************************************************************00020100
020200*    CURRENT DATE/TIME, PULLED ONCE AT START OF RUN FOR ANY       00020200
020300*    ADD-SELLER REGISTRATION STAMP.                               00020300
020400******************************************************************00020400
020500 01  WS-TODAY-DATE                PIC 9(08)  VALUE 0.             00020500
020600 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                     00020600
020700     05  WS-TODAY-CCYY            PIC 9(04).                      00020700
020800     05  WS-TODAY-MM              PIC 9(02).                      00020800
020900     05  WS-TODAY-DD              PIC 9(02).                      00020900
021000 01  WS-TODAY-TIME                PIC 9(06)  VALUE 0.             00021000
021100 01  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.                     00021100
021200     05  WS-TODAY-HH              PIC 9(02).                      00021200
021300     05  WS-TODAY-MN              PIC 9(02).                      00021300
021400     05  WS-TODAY-SS              PIC 9(02).                      00021400
021500*                                                                 00021500
021600******************************************************************00021600
021700*    REPORT WORK AREAS -- SEE SAM1/SAM3ABND FOR THE HOUSE STYLE   00021700
021800*    THIS LAYOUT IS TAKEN FROM.                                   00021800
021900******************************************************************00021900
022000 01  RPT-HEADER1.                                                 00022000
022100     05  FILLER                   PIC X(01)  VALUE SPACE.         00022100
022200     05  FILLER                   PIC X(20)  VALUE                00022200
022300         'SELLER MAINT RUN -  '.                                  00022300
022400     05  RPT-HDR-MM                PIC 9(02).                     00022400
022500     05  FILLER                   PIC X(01)  VALUE '/'.           00022500
022600     05  RPT-HDR-DD                PIC 9(02).                     00022600
022700     05  FILLER                   PIC X(01)  VALUE '/'.           00022700
022800     05  RPT-HDR-CCYY              PIC 9(04).                     00022800
022900     05  FILLER                   PIC X(05)  VALUE SPACES.        00022900
023000     05  RPT-HDR-HH                PIC 9(02).                     00023000
023100     05  FILLER                   PIC X(01)  VALUE ':'.           00023100
023200     05  RPT-HDR-MN                PIC 9(02).                     00023200
023300     05  FILLER                   PIC X(01)  VALUE ':'.           00023300
023400     05  RPT-HDR-SS                PIC 9(02).                     00023400
023500     05  FILLER                   PIC X(88)  VALUE SPACES.        00023500
023600*                                                                 00023600
023700 01  RPT-DETAIL-LINE.                                             00023700
023800     05  FILLER                   PIC X(03)  VALUE SPACES.        00023800
023900     05  RPT-DTL-COMMAND           PIC X(08).                     00023900
024000     05  FILLER                   PIC X(02)  VALUE SPACES.        00024000
024100     05  RPT-DTL-SELLER-ID         PIC ZZZZZZZZ9.                 00024100
024200     05  FILLER                   PIC X(02)  VALUE SPACES.        00024200
024300     05  RPT-DTL-STATUS            PIC X(08).                     00024300
024400     05  FILLER                   PIC X(02)  VALUE SPACES.        00024400
024500     05  RPT-DTL-MESSAGE           PIC X(60).                     00024500
024600     05  FILLER                   PIC X(38)  VALUE SPACES.        00024600
024700*                                                                 00024700
024800 01  RPT-TRAN-LINE.                                               00024800
024900     05  FILLER                   PIC X(10)  VALUE SPACES.        00024900
025000     05  FILLER                   PIC X(16)  VALUE                00025000
025100         '  TRAN ID     - '.                                      00025100
025200     05  RPT-TRN-ID                PIC ZZZZZZZZ9.                 00025200
025300     05  FILLER                   PIC X(05)  VALUE '  AMT'.       00025300
025400     05  RPT-TRN-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.         00025400
025500     05  FILLER                   PIC X(02)  VALUE SPACES.        00025500
025600     05  RPT-TRN-PAY-TYPE          PIC X(08).                     00025600
025700     05  FILLER                   PIC X(58)  VALUE SPACES.        00025700
025800*                                                                 00025800
025900 01  RPT-STATS-HDR1.                                              00025900
026000     05  FILLER                   PIC X(03)  VALUE SPACES.        00026000
026100     05  FILLER                   PIC X(130) VALUE                00026100
026200         'SELLER MAINTENANCE -- REQUEST SUMMARY BY COMMAND'.      00026200
026300*                                                                 00026300
026400 01  RPT-STATS-HDR2.                                              00026400
026500     05  FILLER                   PIC X(03)  VALUE SPACES.        00026500
026600     05  FILLER                   PIC X(10)  VALUE 'COMMAND'.     00026600
026700     05  FILLER                   PIC X(15)  VALUE 'ACCEPTED'.    00026700
026800     05  FILLER                   PIC X(15)  VALUE 'REJECTED'.    00026800
026900     05  FILLER                   PIC X(90)  VALUE SPACES.        00026900
027000*                                                                 00027000
027100 01  RPT-STATS-DETAIL.                                            00027100
027200     05  FILLER                   PIC X(03)  VALUE SPACES.        00027200
027300     05  RPT-STAT-COMMAND          PIC X(10).                     00027300
027400     05  RPT-STAT-ACCEPTED         PIC ZZZ,ZZ9.                   00027400
027500     05  FILLER                   PIC X(06)  VALUE SPACES.        00027500
027600     05  RPT-STAT-REJECTED         PIC ZZZ,ZZ9.                   00027600
027700     05  FILLER                   PIC X(93)  VALUE SPACES.        00027700
027800*                                                                 00027800
027900******************************************************************00027900
028000 PROCEDURE DIVISION.                                              00028000
028100******************************************************************00028100
028200 0000-MAINLINE.                                                   00028200
028300     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                  00028300
028400     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT                 00028400
028500         UNTIL WS-REQ-EOF.                                        00028500
028600     PERFORM 8000-WRITE-NEW-MASTER THRU 8000-EXIT.                00028600
028700     PERFORM 8100-WRITE-REPORT-SUMMARY THRU 8100-EXIT.            00028700
028800     PERFORM 9000-TERMINATION THRU 9000-EXIT.                     00028800
028900     GOBACK.                                                      00028900
029000*                                                                 00029000
029100 1000-INITIALIZATION.                                             00029100
029200     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                     00029200
029300     ACCEPT WS-TODAY-TIME FROM TIME.                              00029300
029400     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.                      00029400
029500     PERFORM 1200-LOAD-SELLER-MASTER THRU 1200-EXIT.              00029500
029600     PERFORM 1300-LOAD-TRANSACTIONS THRU 1300-EXIT.               00029600
029700     PERFORM 1400-WRITE-REPORT-HEADER THRU 1400-EXIT.             00029700
029800 1000-EXIT.                                                       00029800
029900     EXIT.                                                        00029900
030000*                                                                 00030000
030100 1100-OPEN-FILES.                                                 00030100
030200     OPEN INPUT  SELLER-FILE.                                     00030200
030300     OPEN INPUT  SELLER-REQUEST-FILE.                             00030300
030400     OPEN INPUT  TRANSACTION-FILE.                                00030400
030500     OPEN OUTPUT SELLER-RPT-FILE.                                 00030500
030600 1100-EXIT.                                                       00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900 1200-LOAD-SELLER-MASTER.                                         00030900
031000     MOVE ZERO TO WS-SELR-COUNT.                                  00031000
031100     MOVE ZERO TO WS-HIGH-SELR-ID.                                00031100
031200     READ SELLER-FILE                                             00031200
031300         AT END                                                   00031300
031400             MOVE 'Y' TO WS-SELR-EOF-SW                           00031400
031500     END-READ.                                                    00031500
031600     PERFORM 1210-LOAD-ONE-SELLER THRU 1210-EXIT                  00031600
031700         UNTIL WS-SELR-EOF.                                       00031700
031800 1200-EXIT.                                                       00031800
031900     EXIT.                                                        00031900
032000*                                                                 00032000
032100 1210-LOAD-ONE-SELLER.                                            00032100
032200     ADD 1 TO WS-SELR-COUNT.                                      00032200
032300     MOVE SELR-FD-REC TO WS-SELR-ENTRY(WS-SELR-COUNT).            00032300
032400     MOVE SPACE TO WS-SELR-STATUS-BYTE(WS-SELR-COUNT).            00032400
032500     IF WS-SELR-ID(WS-SELR-COUNT) > WS-HIGH-SELR-ID               00032500
032600         MOVE WS-SELR-ID(WS-SELR-COUNT) TO WS-HIGH-SELR-ID        00032600
032700     END-IF.                                                      00032700
032800     READ SELLER-FILE                                             00032800
032900         AT END                                                   00032900
033000             MOVE 'Y' TO WS-SELR-EOF-SW                           00033000
033100     END-READ.                                                    00033100
033200 1210-EXIT.                                                       00033200
033300     EXIT.                                                        00033300
033400*                                                                 00033400
033500 1300-LOAD-TRANSACTIONS.                                          00033500
033600     MOVE ZERO TO WS-TRAN-COUNT.                                  00033600
033700     READ TRANSACTION-FILE                                        00033700
033800         AT END                                                   00033800
033900             MOVE 'Y' TO WS-TRAN-EOF-SW                           00033900
034000     END-READ.                                                    00034000
034100     PERFORM 1310-LOAD-ONE-TRAN THRU 1310-EXIT                    00034100
034200         UNTIL WS-TRAN-EOF.                                       00034200
034300 1300-EXIT.                                                       00034300
034400     EXIT.                                                        00034400
034500*                                                                 00034500
034600 1310-LOAD-ONE-TRAN.                                              00034600
034700     ADD 1 TO WS-TRAN-COUNT.                                      00034700
034800     MOVE TRAN-FD-REC TO WS-TRAN-ENTRY(WS-TRAN-COUNT).            00034800
034900     READ TRANSACTION-FILE                                        00034900
035000         AT END                                                   00035000
035100             MOVE 'Y' TO WS-TRAN-EOF-SW                           00035100
035200     END-READ.                                                    00035200
035300 1310-EXIT.                                                       00035300
035400     EXIT.                                                        00035400
035500*                                                                 00035500
035600 1400-WRITE-REPORT-HEADER.                                        00035600
035700     MOVE WS-TODAY-MM TO RPT-HDR-MM.                              00035700
035800     MOVE WS-TODAY-DD TO RPT-HDR-DD.                              00035800
035900     MOVE WS-TODAY-CCYY TO RPT-HDR-CCYY.                          00035900
036000     MOVE WS-TODAY-HH TO RPT-HDR-HH.                              00036000
036100     MOVE WS-TODAY-MN TO RPT-HDR-MN.                              00036100
036200     MOVE WS-TODAY-SS TO RPT-HDR-SS.                              00036200
036300     WRITE RPT-LINE FROM RPT-HEADER1 AFTER ADVANCING TOP-OF-FORM. 00036300
036400 1400-EXIT.                                                       00036400
036500     EXIT.                                                        00036500
036600*                                                                 00036600
036700 2000-PROCESS-REQUESTS.                                           00036700
036800     READ SELLER-REQUEST-FILE                                     00036800
036900         AT END                                                   00036900
037000             MOVE 'Y' TO WS-REQ-EOF-SW                            00037000
037100     END-READ.                                                    00037100
037200     IF NOT WS-REQ-EOF                                            00037200
037300         EVALUATE TRUE                                            00037300
037400             WHEN SELRQ-CMD-ADD                                   00037400
037500                 PERFORM 2100-ADD-SELLER THRU 2100-EXIT           00037500
037600             WHEN SELRQ-CMD-CHANGE                                00037600
037700                 PERFORM 2200-CHANGE-SELLER THRU 2200-EXIT        00037700
037800             WHEN SELRQ-CMD-DELETE                                00037800
037900                 PERFORM 2300-DELETE-SELLER THRU 2300-EXIT        00037900
038000             WHEN SELRQ-CMD-INQUIRE                               00038000
038100                 PERFORM 2400-INQUIRE-SELLER THRU 2400-EXIT       00038100
038200             WHEN SELRQ-CMD-LIST                                  00038200
038300                 PERFORM 2500-LIST-ALL-SELLERS THRU 2500-EXIT     00038300
038400             WHEN OTHER                                           00038400
038500                 PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT       00038500
038600         END-EVALUATE                                             00038600
038700     END-IF.                                                      00038700
038800 2000-EXIT.                                                       00038800
038900     EXIT.                                                        00038900
039000*                                                                 00039000
039100 2100-ADD-SELLER.                                                 00039100
039200     IF SELRQ-NAME = SPACES                                       00039200
039300         MOVE 'ADD: SELLER NAME IS REQUIRED' TO RPT-DTL-MESSAGE   00039300
039400         PERFORM 2190-REJECT-ADD THRU 2190-EXIT                   00039400
039500         GO TO 2100-EXIT                                          00039500
039600     END-IF.                                                      00039600
039700     PERFORM 2115-VALIDATE-NAME-LENGTH THRU 2115-EXIT.            00039700
039800     IF NOT WS-LENGTH-IS-VALID                                    00039800
039900         MOVE 'ADD: SELLER NAME MUST BE 3-50 CHARS'               00039900
040000             TO RPT-DTL-MESSAGE                                   00040000
040100         PERFORM 2190-REJECT-ADD THRU 2190-EXIT                   00040100
040200         GO TO 2100-EXIT                                          00040200
040300     END-IF.                                                      00040300
040400     PERFORM 2140-VALIDATE-CONTACT-LENGTH THRU 2140-EXIT.         00040400
040500     IF NOT WS-LENGTH-IS-VALID                                    00040500
040600         MOVE 'ADD: CONTACT INFO MUST BE 5-100 CHARS'             00040600
040700             TO RPT-DTL-MESSAGE                                   00040700
040800         PERFORM 2190-REJECT-ADD THRU 2190-EXIT                   00040800
040900         GO TO 2100-EXIT                                          00040900
041000     END-IF.                                                      00041000
041100     PERFORM 2110-ASSIGN-SELLER-ID THRU 2110-EXIT.                00041100
041200     ADD 1 TO WS-SELR-COUNT.                                      00041200
041300     SET WS-SELR-IDX TO WS-SELR-COUNT.                            00041300
041400     MOVE WS-HIGH-SELR-ID TO WS-SELR-ID(WS-SELR-IDX).             00041400
041500     MOVE SELRQ-NAME TO WS-SELR-NAME(WS-SELR-IDX).                00041500
041600     MOVE SELRQ-CONTACT-INFO TO                                   00041600
041700             WS-SELR-CONTACT-INFO(WS-SELR-IDX).                   00041700
041800     MOVE WS-TODAY-DATE                                           00041800
041900         TO WS-SELR-REG-DATE(WS-SELR-IDX).                        00041900
042000     MOVE WS-TODAY-TIME                                           00042000
042100         TO WS-SELR-REG-TIME(WS-SELR-IDX).                        00042100
042200     MOVE SPACE TO WS-SELR-STATUS-BYTE(WS-SELR-IDX).              00042200
042300     ADD 1 TO WS-ADD-OK-CNT.                                      00042300
042400     MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND.                       00042400
042500     MOVE WS-HIGH-SELR-ID TO RPT-DTL-SELLER-ID.                   00042500
042600     MOVE 'ACCEPTED' TO RPT-DTL-STATUS.                           00042600
042700     MOVE 'SELLER ADDED' TO RPT-DTL-MESSAGE.                      00042700
042800     WRITE RPT-LINE FROM RPT-DETAIL-LINE                          00042800
042900         AFTER ADVANCING 1 LINE.                                  00042900
043000 2100-EXIT.                                                       00043000
043100     EXIT.                                                        00043100
043200*                                                                 00043200
043300 2110-ASSIGN-SELLER-ID.                                           00043300
043400     ADD 1 TO WS-HIGH-SELR-ID.                                    00043400
043500 2110-EXIT.                                                       00043500
043600     EXIT.                                                        00043600
043700*                                                                 00043700
043800******************************************************************00043800
043900*    CR-1622 -- SALES OPS DATA STANDARD LENGTH CHECKS, SHARED BY  00043900
044000*    ADD AND CHANGE.  EACH SCAN PARAGRAPH WALKS THE FIELD FORWARD 00044000
044100*    SO NO REFERENCE-MODIFICATION EVER GOES OUT OF BOUNDS.        00044100
044200******************************************************************00044200
044300 2115-VALIDATE-NAME-LENGTH.                                       00044300
044400     MOVE ZERO TO WS-NAME-LEN.                                    00044400
044500     MOVE 'N' TO WS-LEN-OK-SW.                                    00044500
044600     PERFORM 2116-SCAN-NAME-FORWARD THRU 2116-EXIT                00044600
044700         VARYING WS-LEN-IDX FROM 1 BY 1                           00044700
044800         UNTIL WS-LEN-IDX > 50.                                   00044800
044900     IF WS-NAME-LEN NOT < 3 AND WS-NAME-LEN NOT > 50              00044900
045000         MOVE 'Y' TO WS-LEN-OK-SW                                 00045000
045100     END-IF.                                                      00045100
045200 2115-EXIT.                                                       00045200
045300     EXIT.                                                        00045300
045400*                                                                 00045400
045500 2116-SCAN-NAME-FORWARD.                                          00045500
045600     IF SELRQ-NAME(WS-LEN-IDX:1) NOT = SPACE                      00045600
045700         MOVE WS-LEN-IDX TO WS-NAME-LEN                           00045700
045800     END-IF.                                                      00045800
045900 2116-EXIT.                                                       00045900
046000     EXIT.                                                        00046000
046100*                                                                 00046100
046200 2140-VALIDATE-CONTACT-LENGTH.                                    00046200
046300     MOVE ZERO TO WS-CONTACT-LEN.                                 00046300
046400     MOVE 'N' TO WS-LEN-OK-SW.                                    00046400
046500     PERFORM 2141-SCAN-CONTACT-FORWARD THRU 2141-EXIT             00046500
046600         VARYING WS-LEN-IDX FROM 1 BY 1                           00046600
046700         UNTIL WS-LEN-IDX > 100.                                  00046700
046800     IF WS-CONTACT-LEN = ZERO                                     00046800
046900         MOVE 'Y' TO WS-LEN-OK-SW                                 00046900
047000     ELSE                                                         00047000
047100         IF WS-CONTACT-LEN NOT < 5 AND WS-CONTACT-LEN NOT > 100   00047100
047200             MOVE 'Y' TO WS-LEN-OK-SW                             00047200
047300         END-IF                                                   00047300
047400     END-IF.                                                      00047400
047500 2140-EXIT.                                                       00047500
047600     EXIT.                                                        00047600
047700*                                                                 00047700
047800 2141-SCAN-CONTACT-FORWARD.                                       00047800
047900     IF SELRQ-CONTACT-INFO(WS-LEN-IDX:1) NOT = SPACE              00047900
048000         MOVE WS-LEN-IDX TO WS-CONTACT-LEN                        00048000
048100     END-IF.                                                      00048100
048200 2141-EXIT.                                                       00048200
048300     EXIT.                                                        00048300
048400*                                                                 00048400
048500 2190-REJECT-ADD.                                                 00048500
048600     MOVE 'REJECTED' TO RPT-DTL-STATUS.                           00048600
048700     ADD 1 TO WS-ADD-REJ-CNT.                                     00048700
048800     MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND.                       00048800
048900     MOVE ZERO TO RPT-DTL-SELLER-ID.                              00048900
049000     WRITE RPT-LINE FROM RPT-DETAIL-LINE                          00049000
049100         AFTER ADVANCING 1 LINE.                                  00049100
049200 2190-EXIT.                                                       00049200
049300     EXIT.                                                        00049300
049400*                                                                 00049400
049500 2200-CHANGE-SELLER.                                              00049500
049600     PERFORM 2120-FIND-SELLER-BY-ID THRU 2120-EXIT.               00049600
049700     IF NOT WS-ENTRY-FOUND                                        00049700
049800         ADD 1 TO WS-CHANGE-REJ-CNT                               00049800
049900         MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND                    00049900
050000         MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID                00050000
050100         MOVE 'REJECTED' TO RPT-DTL-STATUS                        00050100
050200         MOVE 'SELLER NOT FOUND' TO RPT-DTL-MESSAGE               00050200
050300         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00050300
050400             AFTER ADVANCING 1 LINE                               00050400
050500         GO TO 2200-EXIT                                          00050500
050600     END-IF.                                                      00050600
050700     MOVE 'Y' TO WS-LEN-OK-SW.                                    00050700
050800     IF SELRQ-NAME NOT = SPACES                                   00050800
050900         PERFORM 2115-VALIDATE-NAME-LENGTH THRU 2115-EXIT         00050900
051000     END-IF.                                                      00051000
051100     IF WS-LENGTH-IS-VALID                                        00051100
051200         PERFORM 2210-VALIDATE-CHANGE-CONTACT THRU 2210-EXIT      00051200
051300     END-IF.                                                      00051300
051400     IF NOT WS-LENGTH-IS-VALID                                    00051400
051500         ADD 1 TO WS-CHANGE-REJ-CNT                               00051500
051600         MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND                    00051600
051700         MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID                00051700
051800         MOVE 'REJECTED' TO RPT-DTL-STATUS                        00051800
051900         MOVE 'CHANGE: NAME OR CONTACT LENGTH INVALID'            00051900
052000             TO RPT-DTL-MESSAGE                                   00052000
052100         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00052100
052200             AFTER ADVANCING 1 LINE                               00052200
052300         GO TO 2200-EXIT                                          00052300
052400     END-IF.                                                      00052400
052500     IF SELRQ-NAME NOT = SPACES                                   00052500
052600         MOVE SELRQ-NAME TO WS-SELR-NAME(WS-SELR-IDX)             00052600
052700     END-IF.                                                      00052700
052800     PERFORM 2230-APPLY-CONTACT-CHANGE THRU 2230-EXIT.            00052800
052900     ADD 1 TO WS-CHANGE-OK-CNT.                                   00052900
053000     MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND.                       00053000
053100     MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID.                   00053100
053200     MOVE 'ACCEPTED' TO RPT-DTL-STATUS.                           00053200
053300     MOVE 'SELLER CHANGED' TO RPT-DTL-MESSAGE.                    00053300
053400     WRITE RPT-LINE FROM RPT-DETAIL-LINE                          00053400
053500         AFTER ADVANCING 1 LINE.                                  00053500
053600 2200-EXIT.                                                       00053600
053700     EXIT.                                                        00053700
053800*                                                                 00053800
053900 2210-VALIDATE-CHANGE-CONTACT.                                    00053900
054000     IF SELRQ-CONTACT-INFO = SPACES                               00054000
054100         MOVE 'Y' TO WS-LEN-OK-SW                                 00054100
054200         GO TO 2210-EXIT                                          00054200
054300     END-IF.                                                      00054300
054400     IF SELRQ-CONTACT-INFO(1:1) NOT = SPACE AND                   00054400
054500        SELRQ-CONTACT-INFO(2:99) = SPACES AND                     00054500
054600        SELRQ-CONTACT-INFO(1:1) NOT ALPHABETIC-UPPER AND          00054600
054700        SELRQ-CONTACT-INFO(1:1) NOT ALPHABETIC-LOWER AND          00054700
054800        SELRQ-CONTACT-INFO(1:1) NOT NUMERIC                       00054800
054900         MOVE 'Y' TO WS-LEN-OK-SW                                 00054900
055000         GO TO 2210-EXIT                                          00055000
055100     END-IF.                                                      00055100
055200     PERFORM 2140-VALIDATE-CONTACT-LENGTH THRU 2140-EXIT.         00055200
055300 2210-EXIT.                                                       00055300
055400     EXIT.                                                        00055400
055500*                                                                 00055500
055600 2230-APPLY-CONTACT-CHANGE.                                       00055600
055700     IF SELRQ-CONTACT-INFO = SPACES                               00055700
055800         CONTINUE                                                 00055800
055900     ELSE                                                         00055900
056000         IF SELRQ-CONTACT-INFO(1:1) NOT = SPACE AND               00056000
056100            SELRQ-CONTACT-INFO(2:99) = SPACES AND                 00056100
056200            SELRQ-CONTACT-INFO(1:1) NOT ALPHABETIC-UPPER AND      00056200
056300            SELRQ-CONTACT-INFO(1:1) NOT ALPHABETIC-LOWER AND      00056300
056400            SELRQ-CONTACT-INFO(1:1) NOT NUMERIC                   00056400
056500             MOVE SPACES TO WS-SELR-CONTACT-INFO(WS-SELR-IDX)     00056500
056600         ELSE                                                     00056600
056700             MOVE SELRQ-CONTACT-INFO TO                           00056700
056800                 WS-SELR-CONTACT-INFO(WS-SELR-IDX)                00056800
056900         END-IF                                                   00056900
057000     END-IF.                                                      00057000
057100 2230-EXIT.                                                       00057100
057200     EXIT.                                                        00057200
057300*                                                                 00057300
057400 2300-DELETE-SELLER.                                              00057400
057500     PERFORM 2120-FIND-SELLER-BY-ID THRU 2120-EXIT.               00057500
057600     IF WS-ENTRY-FOUND                                            00057600
057700         MOVE 'D' TO WS-SELR-STATUS-BYTE(WS-SELR-IDX)             00057700
057800         ADD 1 TO WS-DELETE-OK-CNT                                00057800
057900         MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND                    00057900
058000         MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID                00058000
058100         MOVE 'ACCEPTED' TO RPT-DTL-STATUS                        00058100
058200         MOVE 'SELLER MARKED DELETED' TO RPT-DTL-MESSAGE          00058200
058300         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00058300
058400             AFTER ADVANCING 1 LINE                               00058400
058500     ELSE                                                         00058500
058600         ADD 1 TO WS-DELETE-REJ-CNT                               00058600
058700         MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND                    00058700
058800         MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID                00058800
058900         MOVE 'REJECTED' TO RPT-DTL-STATUS                        00058900
059000         MOVE 'SELLER NOT FOUND' TO RPT-DTL-MESSAGE               00059000
059100         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00059100
059200             AFTER ADVANCING 1 LINE                               00059200
059300     END-IF.                                                      00059300
059400 2300-EXIT.                                                       00059400
059500     EXIT.                                                        00059500
059600*                                                                 00059600
059700 2400-INQUIRE-SELLER.                                             00059700
059800     PERFORM 2120-FIND-SELLER-BY-ID THRU 2120-EXIT.               00059800
059900     IF WS-ENTRY-FOUND                                            00059900
060000         ADD 1 TO WS-INQUIRE-OK-CNT                               00060000
060100         MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND                    00060100
060200         MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID                00060200
060300         MOVE 'ACCEPTED' TO RPT-DTL-STATUS                        00060300
060400         MOVE WS-SELR-NAME(WS-SELR-IDX) TO RPT-DTL-MESSAGE        00060400
060500         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00060500
060600             AFTER ADVANCING 1 LINE                               00060600
060700         IF SELRQ-ATTACH-TRANS                                    00060700
060800             PERFORM 2410-ATTACH-SELLER-TRANS THRU 2410-EXIT      00060800
060900         END-IF                                                   00060900
061000     ELSE                                                         00061000
061100         ADD 1 TO WS-INQUIRE-REJ-CNT                              00061100
061200         MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND                    00061200
061300         MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID                00061300
061400         MOVE 'REJECTED' TO RPT-DTL-STATUS                        00061400
061500         MOVE 'SELLER NOT FOUND' TO RPT-DTL-MESSAGE               00061500
061600         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00061600
061700             AFTER ADVANCING 1 LINE                               00061700
061800     END-IF.                                                      00061800
061900 2400-EXIT.                                                       00061900
062000     EXIT.                                                        00062000
062100*                                                                 00062100
062200 2410-ATTACH-SELLER-TRANS.                                        00062200
062300     SET WS-TRAN-IDX TO 1.                                        00062300
062400     PERFORM 2420-ATTACH-ONE-TRAN THRU 2420-EXIT                  00062400
062500         VARYING WS-TRAN-IDX FROM 1 BY 1                          00062500
062600         UNTIL WS-TRAN-IDX > WS-TRAN-COUNT.                       00062600
062700 2410-EXIT.                                                       00062700
062800     EXIT.                                                        00062800
062900*                                                                 00062900
063000 2420-ATTACH-ONE-TRAN.                                            00063000
063100     IF WS-TRAN-SELLER-ID(WS-TRAN-IDX) = SELRQ-SELLER-ID AND      00063100
063200        WS-TRAN-ACTIVE(WS-TRAN-IDX)                               00063200
063300         MOVE WS-TRAN-ID(WS-TRAN-IDX) TO RPT-TRN-ID               00063300
063400         MOVE WS-TRAN-AMOUNT(WS-TRAN-IDX) TO RPT-TRN-AMOUNT       00063400
063500         MOVE WS-TRAN-PAYMENT-TYPE(WS-TRAN-IDX)                   00063500
063600                 TO RPT-TRN-PAY-TYPE                              00063600
063700         WRITE RPT-LINE FROM RPT-TRAN-LINE                        00063700
063800             AFTER ADVANCING 1 LINE                               00063800
063900     END-IF.                                                      00063900
064000 2420-EXIT.                                                       00064000
064100     EXIT.                                                        00064100
064200*                                                                 00064200
064300 2500-LIST-ALL-SELLERS.                                           00064300
064400     SET WS-SELR-IDX TO 1.                                        00064400
064500     PERFORM 2510-LIST-ONE-SELLER THRU 2510-EXIT                  00064500
064600         VARYING WS-SELR-IDX FROM 1 BY 1                          00064600
064700         UNTIL WS-SELR-IDX > WS-SELR-COUNT.                       00064700
064800     ADD 1 TO WS-LIST-CNT.                                        00064800
064900 2500-EXIT.                                                       00064900
065000     EXIT.                                                        00065000
065100*                                                                 00065100
065200 2510-LIST-ONE-SELLER.                                            00065200
065300     IF WS-SELR-ACTIVE(WS-SELR-IDX)                               00065300
065400         MOVE 'LIST    ' TO RPT-DTL-COMMAND                       00065400
065500         MOVE WS-SELR-ID(WS-SELR-IDX) TO RPT-DTL-SELLER-ID        00065500
065600         MOVE 'ACCEPTED' TO RPT-DTL-STATUS                        00065600
065700         MOVE WS-SELR-NAME(WS-SELR-IDX) TO RPT-DTL-MESSAGE        00065700
065800         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00065800
065900             AFTER ADVANCING 1 LINE                               00065900
066000     END-IF.                                                      00066000
066100 2510-EXIT.                                                       00066100
066200     EXIT.                                                        00066200
066300*                                                                 00066300
066400 2120-FIND-SELLER-BY-ID.                                          00066400
066500     MOVE 'N' TO WS-FOUND-SW.                                     00066500
066600     SET WS-SELR-IDX TO 1.                                        00066600
066700     PERFORM 2130-SCAN-ONE-SELLER THRU 2130-EXIT                  00066700
066800         VARYING WS-SELR-IDX FROM 1 BY 1                          00066800
066900         UNTIL WS-SELR-IDX > WS-SELR-COUNT OR WS-ENTRY-FOUND.     00066900
067000 2120-EXIT.                                                       00067000
067100     EXIT.                                                        00067100
067200*                                                                 00067200
067300 2130-SCAN-ONE-SELLER.                                            00067300
067400     IF WS-SELR-ID(WS-SELR-IDX) = SELRQ-SELLER-ID AND             00067400
067500        WS-SELR-ACTIVE(WS-SELR-IDX)                               00067500
067600         MOVE 'Y' TO WS-FOUND-SW                                  00067600
067700     END-IF.                                                      00067700
067800 2130-EXIT.                                                       00067800
067900     EXIT.                                                        00067900
068000*                                                                 00068000
068100 2900-REJECT-REQUEST.                                             00068100
068200     MOVE SELRQ-COMMAND TO RPT-DTL-COMMAND.                       00068200
068300     MOVE SELRQ-SELLER-ID TO RPT-DTL-SELLER-ID.                   00068300
068400     MOVE 'REJECTED' TO RPT-DTL-STATUS.                           00068400
068500     MOVE 'UNKNOWN COMMAND CODE' TO RPT-DTL-MESSAGE.              00068500
068600     WRITE RPT-LINE FROM RPT-DETAIL-LINE                          00068600
068700         AFTER ADVANCING 1 LINE.                                  00068700
068800 2900-EXIT.                                                       00068800
068900     EXIT.                                                        00068900
069000*                                                                 00069000
069100 8000-WRITE-NEW-MASTER.                                           00069100
069200     OPEN OUTPUT SELLER-FILE-NEW.                                 00069200
069300     SET WS-SELR-IDX TO 1.                                        00069300
069400     PERFORM 8010-WRITE-ONE-SELLER THRU 8010-EXIT                 00069400
069500         VARYING WS-SELR-IDX FROM 1 BY 1                          00069500
069600         UNTIL WS-SELR-IDX > WS-SELR-COUNT.                       00069600
069700     CLOSE SELLER-FILE-NEW.                                       00069700
069800 8000-EXIT.                                                       00069800
069900     EXIT.                                                        00069900
070000*                                                                 00070000
070100 8010-WRITE-ONE-SELLER.                                           00070100
070200     IF WS-SELR-ACTIVE(WS-SELR-IDX)                               00070200
070300         MOVE WS-SELR-ENTRY(WS-SELR-IDX) TO SELR-NFD-REC          00070300
070400         WRITE SELR-NFD-REC                                       00070400
070500     END-IF.                                                      00070500
070600 8010-EXIT.                                                       00070600
070700     EXIT.                                                        00070700
070800*                                                                 00070800
070900 8100-WRITE-REPORT-SUMMARY.                                       00070900
071000     WRITE RPT-LINE FROM RPT-STATS-HDR1 AFTER ADVANCING 2 LINES.  00071000
071100     WRITE RPT-LINE FROM RPT-STATS-HDR2 AFTER ADVANCING 1 LINE.   00071100
071200     MOVE 'ADD'      TO RPT-STAT-COMMAND.                         00071200
071300     MOVE WS-ADD-OK-CNT TO RPT-STAT-ACCEPTED.                     00071300
071400     MOVE WS-ADD-REJ-CNT TO RPT-STAT-REJECTED.                    00071400
071500     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00071500
071600     MOVE 'CHANGE'   TO RPT-STAT-COMMAND.                         00071600
071700     MOVE WS-CHANGE-OK-CNT TO RPT-STAT-ACCEPTED.                  00071700
071800     MOVE WS-CHANGE-REJ-CNT TO RPT-STAT-REJECTED.                 00071800
071900     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00071900
072000     MOVE 'DELETE'   TO RPT-STAT-COMMAND.                         00072000
072100     MOVE WS-DELETE-OK-CNT TO RPT-STAT-ACCEPTED.                  00072100
072200     MOVE WS-DELETE-REJ-CNT TO RPT-STAT-REJECTED.                 00072200
072300     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00072300
072400     MOVE 'INQUIRE'  TO RPT-STAT-COMMAND.                         00072400
072500     MOVE WS-INQUIRE-OK-CNT TO RPT-STAT-ACCEPTED.                 00072500
072600     MOVE WS-INQUIRE-REJ-CNT TO RPT-STAT-REJECTED.                00072600
072700     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00072700
072800     MOVE 'LIST'     TO RPT-STAT-COMMAND.                         00072800
072900     MOVE WS-LIST-CNT TO RPT-STAT-ACCEPTED.                       00072900
073000     MOVE ZERO TO RPT-STAT-REJECTED.                              00073000
073100     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00073100
073200 8100-EXIT.                                                       00073200
073300     EXIT.                                                        00073300
073400*                                                                 00073400
073500 9000-TERMINATION.                                                00073500
073600     CLOSE SELLER-FILE.                                           00073600
073700     CLOSE SELLER-REQUEST-FILE.                                   00073700
073800     CLOSE TRANSACTION-FILE.                                      00073800
073900     CLOSE SELLER-RPT-FILE.                                       00073900
074000 9000-EXIT.                                                       00074000
074100     EXIT.                                                        00074100
