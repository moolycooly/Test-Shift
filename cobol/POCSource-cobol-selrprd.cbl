000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    SELRPRD.                                          00000200
000300 AUTHOR.        J W SAYLES.                                       00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  03/02/1994.                                       00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900*                                                                *00000900
001000*   PROGRAM :  SELRPRD                                          * 00001000
001100*   TITLE   :  SELLER ANALYSIS -- START-OF-PERIOD RESOLUTION     *00001100
001200*                                                                *00001200
001300******************************************************************00001300
001400*                                                                 00001400
001500*    GIVEN THE RUN DATE AND A PERIOD CODE, RETURNS THE START      00001500
001600*    TIMESTAMP OF THAT PERIOD FOR SELRANLZ'S MOST-PRODUCTIVE-     00001600
001700*    SELLER PASS.  CALLED, NOT RUN STANDALONE -- SEE SELRANLZ     00001700
001800*    PARAGRAPH 4000-PRODUCTIVE-PASS.                              00001800
001900*                                                                 00001900
002000*        DAY      - START OF YESTERDAY  (00:00:00)                00002000
002100*        MONTH    - 1ST OF THE CURRENT MONTH (00:00:00)           00002100
002200*        QUARTER  - 1ST DAY OF THE CURRENT QUARTER (00:00:00)     00002200
002300*        YEAR     - JANUARY 1ST OF THE CURRENT YEAR (00:00:00)    00002300
002400*        ANY OTHER CODE IS REJECTED -- LK-RETURN-CODE = -1 AND    00002400
002500*        LK-FROM-DATE/LK-FROM-TIME ARE LEFT UNCHANGED.            00002500
002600*                                                                 00002600
002700*    AMENDMENT HISTORY                                            00002700
002800*    DATE      INIT  TICKET    DESCRIPTION                        00002800
002900*    --------  ----  --------  -----------------------------------00002900
003000*    03/02/94  JWS   CR-1050   ORIGINAL PROGRAM.                  00003000
003100*    09/30/98  RDH   CR-1401   Y2K -- CONFIRMED WS-CENTURY-TBL    00003100
003200*                              CARRIES A FULL 4-DIGIT YEAR AND    00003200
003300*                              THE LEAP-YEAR TEST USES CCYY, NOT  00003300
003400*                              A 2-DIGIT WINDOW. NO CODE CHANGE.  00003400
003500*    07/14/03  TLK   CR-1611   FIXED QUARTER-START MONTH FORMULA  00003500
003600*                              -- WAS TRUNCATING WRONG ON JUL-SEP.00003600
003700*    02/09/04  TLK   CR-1617   LK-FROM-TIME NOW ZEROED AT ENTRY --00003700
003800*                              A CALLER REUSING THE LINKAGE AREA  00003800
003900*                              SAW A STALE TIME FROM A PRIOR CALL.00003900
004000*    08/03/05  RDH   CR-1629   VERIFIED 0210-BACK-UP-ONE-MONTH    00004000
004100*                              ROLLS BACK CORRECTLY ACROSS A YEAR 00004100
004200*                              BOUNDARY (JAN 1 TO DEC 31 OF THE   00004200
004300*                              PRIOR YEAR).  NO CODE CHANGE.      00004300
004400*                                                                 00004400
004500*    FILES                                                        00004500
004600*                                                                 00004600
004700*        NONE.  SELRPRD PERFORMS NO FILE I/O OF ITS OWN.          00004700
004800*                                                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-390.                                        00005100
005200 OBJECT-COMPUTER. IBM-390.                                        00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM.                                          00005400
005500*                                                                 00005500
005600 DATA DIVISION.                                                   00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800******************************************************************00005800
005900*    DAYS-IN-MONTH TABLE -- USED ONLY BY THE "DAY" CASE WHEN      00005900
006000*    YESTERDAY FALLS BACK ACROSS A MONTH BOUNDARY.                00006000
006100******************************************************************00006100
006200 01  WS-DAYS-IN-MONTH-TBL.                                        00006200
006300     05  FILLER  PIC 9(02)  VALUE 31.                             00006300
006400     05  FILLER  PIC 9(02)  VALUE 28.                             00006400
006500     05  FILLER  PIC 9(02)  VALUE 31.                             00006500
006600     05  FILLER  PIC 9(02)  VALUE 30.                             00006600
006700     05  FILLER  PIC 9(02)  VALUE 31.                             00006700
006800     05  FILLER  PIC 9(02)  VALUE 30.                             00006800
006900     05  FILLER  PIC 9(02)  VALUE 31.                             00006900
007000     05  FILLER  PIC 9(02)  VALUE 31.                             00007000
007100     05  FILLER  PIC 9(02)  VALUE 30.                             00007100
007200     05  FILLER  PIC 9(02)  VALUE 31.                             00007200
007300     05  FILLER  PIC 9(02)  VALUE 30.                             00007300
007400     05  FILLER  PIC 9(02)  VALUE 31.                             00007400
007500 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TBL.           00007500
007600     05  WS-DAYS-IN-MONTH   PIC 9(02)  OCCURS 12 TIMES.           00007600
007700*                                                                 00007700
007800 01  WS-WORK-FIELDS.                                              00007800
007900     05  WS-WORK-CCYY            PIC 9(04)  COMP    VALUE 0.      00007900
008000     05  WS-WORK-MM              PIC 9(02)  COMP    VALUE 0.      00008000
008100     05  WS-WORK-DD              PIC 9(02)  COMP    VALUE 0.      00008100
008200     05  WS-WORK-QTR-START-MM    PIC 9(02)  COMP    VALUE 0.      00008200
008300     05  WS-LEAP-YEAR-SW         PIC X(01)          VALUE 'N'.    00008300
008400         88  WS-IS-LEAP-YEAR                        VALUE 'Y'.    00008400
008500     05  WS-FEB-DAYS             PIC 9(02)  COMP    VALUE 28.     00008500
008600*                                                                 00008600
008700 77  WS-YEAR-QUOT                PIC 9(04)  COMP    VALUE 0.      00008700
008800 77  WS-YEAR-REM                 PIC 9(04)  COMP    VALUE 0.      00008800
008900*                                                                 00008900
009000 LINKAGE SECTION.                                                 00009000
009100 01  LK-PERIOD-CODE              PIC X(08).                       00009100
009200     88  LK-PERIOD-IS-DAY                    VALUE 'DAY     '.    00009200
009300     88  LK-PERIOD-IS-MONTH                  VALUE 'MONTH   '.    00009300
009400     88  LK-PERIOD-IS-QUARTER                VALUE 'QUARTER '.    00009400
009500     88  LK-PERIOD-IS-YEAR                   VALUE 'YEAR    '.    00009500
009600*                                                                 00009600
009700 01  LK-CURRENT-DATE             PIC 9(08).                       00009700
009800 01  LK-CURRENT-DATE-R REDEFINES LK-CURRENT-DATE.                 00009800
009900     05  LK-CURRENT-CCYY         PIC 9(04).                       00009900
010000     05  LK-CURRENT-MM           PIC 9(02).                       00010000
010100     05  LK-CURRENT-DD           PIC 9(02).                       00010100
010200*                                                                 00010200
010300 01  LK-FROM-DATE                PIC 9(08).                       00010300
010400 01  LK-FROM-DATE-R REDEFINES LK-FROM-DATE.                       00010400
010500     05  LK-FROM-CCYY            PIC 9(04).                       00010500
010600     05  LK-FROM-MM              PIC 9(02).                       00010600
010700     05  LK-FROM-DD              PIC 9(02).                       00010700
010800 01  LK-FROM-TIME                PIC 9(06).                       00010800
010900 01  LK-RETURN-CODE              PIC S9(04)  COMP.                00010900
011000*                                                                 00011000
011100******************************************************************00011100
011200 PROCEDURE DIVISION USING LK-PERIOD-CODE, LK-CURRENT-DATE,        00011200
011300                          LK-FROM-DATE, LK-FROM-TIME,             00011300
011400                          LK-RETURN-CODE.                         00011400
011500******************************************************************00011500
011600*                                                                 00011600
011700 0100-RESOLVE-PERIOD.                                             00011700
011800     MOVE ZERO TO LK-RETURN-CODE.                                 00011800
011900     MOVE ZERO TO LK-FROM-TIME.                                   00011900
012000     MOVE LK-CURRENT-CCYY TO WS-WORK-CCYY.                        00012000
012100     MOVE LK-CURRENT-MM   TO WS-WORK-MM.                          00012100
012200     MOVE LK-CURRENT-DD   TO WS-WORK-DD.                          00012200
012300*                                                                 00012300
012400     EVALUATE TRUE                                                00012400
012500         WHEN LK-PERIOD-IS-DAY                                    00012500
012600             PERFORM 0200-COMPUTE-YESTERDAY THRU 0200-EXIT        00012600
012700         WHEN LK-PERIOD-IS-MONTH                                  00012700
012800             MOVE 1 TO WS-WORK-DD                                 00012800
012900         WHEN LK-PERIOD-IS-QUARTER                                00012900
013000             COMPUTE WS-WORK-QTR-START-MM =                       00013000
013100                 ((WS-WORK-MM - 1) / 3) * 3 + 1                   00013100
013200             MOVE WS-WORK-QTR-START-MM TO WS-WORK-MM              00013200
013300             MOVE 1 TO WS-WORK-DD                                 00013300
013400         WHEN LK-PERIOD-IS-YEAR                                   00013400
013500             MOVE 1 TO WS-WORK-MM                                 00013500
013600             MOVE 1 TO WS-WORK-DD                                 00013600
013700         WHEN OTHER                                               00013700
013800             MOVE -1 TO LK-RETURN-CODE                            00013800
013900     END-EVALUATE.                                                00013900
014000*                                                                 00014000
014100     IF LK-RETURN-CODE = ZERO                                     00014100
014200         MOVE WS-WORK-CCYY TO LK-FROM-CCYY                        00014200
014300         MOVE WS-WORK-MM   TO LK-FROM-MM                          00014300
014400         MOVE WS-WORK-DD   TO LK-FROM-DD                          00014400
014500     END-IF.                                                      00014500
014600*                                                                 00014600
014700     GOBACK.                                                      00014700
014800*                                                                 00014800
014900 0200-COMPUTE-YESTERDAY.                                          00014900
015000     IF WS-WORK-DD > 1                                            00015000
015100         SUBTRACT 1 FROM WS-WORK-DD                               00015100
015200     ELSE                                                         00015200
015300         PERFORM 0210-BACK-UP-ONE-MONTH THRU 0210-EXIT            00015300
015400     END-IF.                                                      00015400
015500 0200-EXIT.                                                       00015500
015600     EXIT.                                                        00015600
015700*                                                                 00015700
015800 0210-BACK-UP-ONE-MONTH.                                          00015800
015900     IF WS-WORK-MM > 1                                            00015900
016000         SUBTRACT 1 FROM WS-WORK-MM                               00016000
016100     ELSE                                                         00016100
016200         MOVE 12 TO WS-WORK-MM                                    00016200
016300         SUBTRACT 1 FROM WS-WORK-CCYY                             00016300
016400     END-IF.                                                      00016400
016500     PERFORM 0220-SET-LEAP-YEAR-SW THRU 0220-EXIT.                00016500
016600     IF WS-WORK-MM = 2 AND WS-IS-LEAP-YEAR                        00016600
016700         MOVE 29 TO WS-WORK-DD                                    00016700
016800     ELSE                                                         00016800
016900         MOVE WS-DAYS-IN-MONTH(WS-WORK-MM) TO WS-WORK-DD          00016900
017000     END-IF.                                                      00017000
017100 0210-EXIT.                                                       00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017400 0220-SET-LEAP-YEAR-SW.                                           00017400
017500     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 00017500
017600     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-YEAR-QUOT                 00017600
017700         REMAINDER WS-YEAR-REM.                                   00017700
017800     IF WS-YEAR-REM = 0                                           00017800
017900         DIVIDE WS-WORK-CCYY BY 100 GIVING WS-YEAR-QUOT           00017900
018000             REMAINDER WS-YEAR-REM                                00018000
018100         IF WS-YEAR-REM NOT = 0                                   00018100
018200             MOVE 'Y' TO WS-LEAP-YEAR-SW                          00018200
018300         ELSE                                                     00018300
018400             DIVIDE WS-WORK-CCYY BY 400 GIVING WS-YEAR-QUOT       00018400
018500                 REMAINDER WS-YEAR-REM                            00018500
018600             IF WS-YEAR-REM = 0                                   00018600
018700                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00018700
018800             END-IF                                               00018800
018900         END-IF                                                   00018900
019000     END-IF.                                                      00019000
019100 0220-EXIT.                                                       00019100
019200     EXIT.                                                        00019200
