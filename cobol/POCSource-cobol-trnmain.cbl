000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.    TRNMAIN.                                          00000200
000300 AUTHOR.        J W SAYLES.                                       00000300
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000400
000500 DATE-WRITTEN.  02/18/1994.                                       00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      NON-CONFIDENTIAL.                                 00000700
000800******************************************************************00000800
000900*                                                                *00000900
001000*   PROGRAM :  TRNMAIN                                          * 00001000
001100*   TITLE   :  TRANSACTION DETAIL MAINTENANCE                   * 00001100
001200*                                                                *00001200
001300******************************************************************00001300
001400*                                                                 00001400
001500*    READS THE TRANSACTION DETAIL MASTER (TRNFILE), APPLIES ONE   00001500
001600*    MAINTENANCE REQUEST PER RECORD ON TRNREQ, AND WRITES THE     00001600
001700*    DETAIL FORWARD TO TRNOUT. COMMANDS ARE ADD, INQUIRE AND LIST 00001700
001800*    -- THERE IS NO CHANGE OR DELETE, SEE TRNRQ-COMMAND IN TRNREQ.00001800
001900*                                                                 00001900
002000*    EVERY ADD MUST NAME AN ACTIVE SELLER -- THE SELLER MASTER    00002000
002100*    (SELRFILE) IS TABLE-LOADED, READ-ONLY, SOLELY TO VALIDATE    00002100
002200*    TRNRQ-SELLER-ID.  THIS PROGRAM NEVER UPDATES SELRFILE --     00002200
002300*    SEE SELRMAIN.                                                00002300
002400*                                                                 00002400
002500*    AMENDMENT HISTORY                                            00002500
002600*    DATE      INIT  TICKET    DESCRIPTION                        00002600
002700*    --------  ----  --------  -----------------------------------00002700
002800*    02/18/94  JWS   CR-1042   ORIGINAL PROGRAM.                  00002800
002900*    11/09/99  RDH   CR-1455   PAYMENT TYPE FOLDED TO UPPERCASE   00002900
003000*                              BEFORE THE CASH/CARD/TRANSFER TEST.00003000
003100*                              DATA ENTRY WAS KEYING LOWER CASE.  00003100
003200*    04/18/01  TLK   CR-1588   REJECT ADD WHEN THE SELLER IS      00003200
003300*                              MARKED DELETED, NOT JUST ABSENT.   00003300
003400*    09/12/02  TLK   CR-1605   WS-TRAN-TABLE RAISED FROM 10000 TO 00003400
003500*                              20000 OCCURRENCES -- MERCHANT      00003500
003600*                              GROWTH FORECAST FROM SALES OPS.    00003600
003700*    06/21/04  TLK   CR-1619   REJECT ADD WHEN TRNRQ-AMOUNT IS    00003700
003800*                              ZERO OR NEGATIVE -- BAD RECORDS    00003800
003900*                              WERE COMING THROUGH THE POS FEED.  00003900
004000*                                                                 00004000
004100*    FILES                                                        00004100
004200*                                                                 00004200
004300*        TRNFILE   - TRANSACTION DETAIL, OLD, SEQUENTIAL, INPUT.  00004300
004400*        TRNOUT    - TRANSACTION DETAIL, NEW, SEQUENTIAL, OUTPUT. 00004400
004500*        TRNREQ    - TRANSACTION MAINTENANCE REQUESTS, SEQUENTIAL,00004500
004600*                    INPUT.                                       00004600
004700*        SELRFILE  - SELLER MASTER, SEQUENTIAL, INPUT ONLY -- NOT 00004700
004800*                    UPDATED BY THIS PROGRAM.  SEE SELRMAIN.      00004800
004900*        TRNRPT    - MAINTENANCE RUN REPORT, SEQUENTIAL, OUTPUT.  00004900
005000*                                                                 00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700*                                                                 00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT TRAN-FILE           ASSIGN TO TRNFILE                 00006000
006100         ORGANIZATION IS SEQUENTIAL                               00006100
006200         FILE STATUS IS WS-TRAN-FILE-STATUS.                      00006200
006300     SELECT TRAN-FILE-NEW       ASSIGN TO TRNOUT                  00006300
006400         ORGANIZATION IS SEQUENTIAL                               00006400
006500         FILE STATUS IS WS-TRAN-NEW-STATUS.                       00006500
006600     SELECT TRAN-REQUEST-FILE   ASSIGN TO TRNREQ                  00006600
006700         ORGANIZATION IS SEQUENTIAL                               00006700
006800         FILE STATUS IS WS-TRAN-REQ-STATUS.                       00006800
006900     SELECT SELLER-FILE         ASSIGN TO SELRFILE                00006900
007000         ORGANIZATION IS SEQUENTIAL                               00007000
007100         FILE STATUS IS WS-SELR-FILE-STATUS.                      00007100
007200     SELECT TRAN-RPT-FILE       ASSIGN TO TRNRPT                  00007200
007300         ORGANIZATION IS SEQUENTIAL                               00007300
007400         FILE STATUS IS WS-TRAN-RPT-STATUS.                       00007400
007500*                                                                 00007500
007600 DATA DIVISION.                                                   00007600
007700 FILE SECTION.                                                    00007700
007800 FD  TRAN-FILE                                                    00007800
007900     LABEL RECORDS ARE STANDARD                                   00007900
008000     RECORD CONTAINS 46 CHARACTERS.                               00008000
008100 01  TRAN-FD-REC.                                                 00008100
008200     COPY SELRTRN REPLACING ==:TAG:== BY ==TRAN-FD==.             00008200
008300*                                                                 00008300
008400 FD  TRAN-FILE-NEW                                                00008400
008500     LABEL RECORDS ARE STANDARD                                   00008500
008600     RECORD CONTAINS 46 CHARACTERS.                               00008600
008700 01  TRAN-NFD-REC.                                                00008700
008800     COPY SELRTRN REPLACING ==:TAG:== BY ==TRAN-NFD==.            00008800
008900*                                                                 00008900
009000 FD  TRAN-REQUEST-FILE                                            00009000
009100     LABEL RECORDS ARE STANDARD                                   00009100
009200     RECORD CONTAINS 50 CHARACTERS.                               00009200
009300     COPY TRNREQ.                                                 00009300
009400*                                                                 00009400
009500 FD  SELLER-FILE                                                  00009500
009600     LABEL RECORDS ARE STANDARD                                   00009600
009700     RECORD CONTAINS 173 CHARACTERS.                              00009700
009800 01  SELR-FD-REC.                                                 00009800
009900     COPY SELRSEL REPLACING ==:TAG:== BY ==SELR-FD==.             00009900
010000*                                                                 00010000
010100 FD  TRAN-RPT-FILE                                                00010100
010200     LABEL RECORDS ARE STANDARD                                   00010200
010300     RECORD CONTAINS 133 CHARACTERS.                              00010300
010400 01  RPT-LINE                    PIC X(133).                      00010400
010500*                                                                 00010500
010600 WORKING-STORAGE SECTION.                                         00010600
010700******************************************************************00010700
010800*    FILE STATUS BYTES.                                           00010800
010900******************************************************************00010900
011000 01  WS-FILE-STATUSES.                                            00011000
011100     05  WS-TRAN-FILE-STATUS      PIC X(02)  VALUE SPACES.        00011100
011200         88  WS-TRAN-FILE-OK                 VALUE '00'.          00011200
011300         88  WS-TRAN-FILE-EOF                 VALUE '10'.         00011300
011400     05  WS-TRAN-NEW-STATUS       PIC X(02)  VALUE SPACES.        00011400
011500         88  WS-TRAN-NEW-OK                   VALUE '00'.         00011500
011600     05  WS-TRAN-REQ-STATUS       PIC X(02)  VALUE SPACES.        00011600
011700         88  WS-TRAN-REQ-OK                   VALUE '00'.         00011700
011800         88  WS-TRAN-REQ-EOF                  VALUE '10'.         00011800
011900     05  WS-SELR-FILE-STATUS      PIC X(02)  VALUE SPACES.        00011900
012000         88  WS-SELR-FILE-OK                  VALUE '00'.         00012000
012100         88  WS-SELR-FILE-EOF                  VALUE '10'.        00012100
012200     05  WS-TRAN-RPT-STATUS       PIC X(02)  VALUE SPACES.        00012200
012300         88  WS-TRAN-RPT-OK                   VALUE '00'.         00012300
012400*                                                                 00012400
012500******************************************************************00012500
012600*    END-OF-FILE / LOOP SWITCHES.                                 00012600
012700******************************************************************00012700
012800 01  WS-SWITCHES.                                                 00012800
012900     05  WS-TRAN-EOF-SW           PIC X(01)  VALUE 'N'.           00012900
013000         88  WS-TRAN-EOF                      VALUE 'Y'.          00013000
013100     05  WS-SELR-EOF-SW           PIC X(01)  VALUE 'N'.           00013100
013200         88  WS-SELR-EOF                      VALUE 'Y'.          00013200
013300     05  WS-REQ-EOF-SW            PIC X(01)  VALUE 'N'.           00013300
013400         88  WS-REQ-EOF                       VALUE 'Y'.          00013400
013500     05  WS-FOUND-SW              PIC X(01)  VALUE 'N'.           00013500
013600         88  WS-ENTRY-FOUND                   VALUE 'Y'.          00013600
013700     05  WS-SELLER-OK-SW          PIC X(01)  VALUE 'N'.           00013700
013800         88  WS-SELLER-IS-VALID                VALUE 'Y'.         00013800
013900*                                                                 00013900
014000******************************************************************00014000
014100*    TRANSACTION DETAIL TABLE -- HOLDS THE ENTIRE OLD DETAIL FILE 00014100
014200*    PLUS ANY TRANSACTIONS ADDED DURING THE RUN. SEARCHED         00014200
014300*    SERIALLY -- SEE SELRMAIN FOR WHY SEARCH ALL DOES NOT APPLY.  00014300
014400******************************************************************00014400
014500 01  WS-TRAN-TABLE.                                               00014500
014600     05  WS-TRAN-ENTRY OCCURS 20000 TIMES                         00014600
014700                        INDEXED BY WS-TRAN-IDX.                   00014700
014800         COPY SELRTRN REPLACING ==:TAG:== BY ==WS-TRAN==.         00014800
014900*                                                                 00014900
015000*        CR-1630 -- LOGICAL DELETE FLAG, TABLE-ONLY.  FORMERLY PAR00015000
015100*        OF THE SELRTRN COPYBOOK ITSELF; MOVED HERE SO THE TRAN-FD00015100
015200*        RECORD STAYS AT ITS DOCUMENTED WIDTH.                    00015200
015300*                                                                 00015300
015400         10  WS-TRAN-STATUS-BYTE  PIC X(01)  VALUE SPACE.         00015400
015500             88  WS-TRAN-ACTIVE               VALUE SPACE.        00015500
015600             88  WS-TRAN-MARKED-DELETED        VALUE 'D'.         00015600
015700 77  WS-TRAN-COUNT                PIC 9(05)  COMP  VALUE 0.       00015700
015800 01  WS-HIGH-TRAN-ID               PIC 9(09)  COMP  VALUE 0.      00015800
015900*                                                                 00015900
016000******************************************************************00016000
016100*    SELLER MASTER TABLE -- READ-ONLY, LOADED ONCE, USED BY       00016100
016200*    2120-VALIDATE-TRANSACTION TO CHECK THE SELLER FOREIGN KEY.   00016200
016300******************************************************************00016300
016400 01  WS-SELR-TABLE.                                               00016400
016500     05  WS-SELR-ENTRY OCCURS 5000 TIMES                          00016500
016600                        INDEXED BY WS-SELR-IDX.                   00016600
016700         COPY SELRSEL REPLACING ==:TAG:== BY ==WS-SELR==.         00016700
016800*                                                                 00016800
016900*        CR-1630 -- LOGICAL DELETE FLAG, TABLE-ONLY.  SEE SELRMAIN00016900
017000*        FOR WHY THIS IS NO LONGER PART OF THE SELRSEL COPYBOOK.  00017000
017100*                                                                 00017100
017200         10  WS-SELR-STATUS-BYTE  PIC X(01)  VALUE SPACE.         00017200
017300             88  WS-SELR-ACTIVE               VALUE SPACE.        00017300
017400             88  WS-SELR-MARKED-DELETED        VALUE 'D'.         00017400
017500 01  WS-SELR-COUNT                PIC 9(05)  COMP  VALUE 0.       00017500
017600*                                                                 00017600
017700******************************************************************00017700
017800*    RUN COUNTERS FOR THE SUMMARY REPORT.                         00017800
017900******************************************************************00017900
018000 01  WS-RUN-COUNTERS.                                             00018000
018100     05  WS-ADD-OK-CNT             PIC 9(07)  COMP  VALUE 0.      00018100
018200     05  WS-ADD-REJ-CNT             PIC 9(07)  COMP  VALUE 0.     00018200
018300     05  WS-INQUIRE-OK-CNT          PIC 9(07)  COMP  VALUE 0.     00018300
018400     05  WS-INQUIRE-REJ-CNT         PIC 9(07)  COMP  VALUE 0.     00018400
018500     05  WS-LIST-CNT                PIC 9(07)  COMP  VALUE 0.     00018500
018600*                                                                 00018600
018700******************************************************************00018700
018800*    CURRENT DATE/TIME, PULLED ONCE AT START OF RUN FOR ANY       00018800
018900*    ADD-TRANSACTION STAMP.                                       00018900
019000******************************************************************00019000
019100 01  WS-TODAY-DATE                 PIC 9(08)  VALUE 0.            00019100
019200 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                     00019200
019300     05  WS-TODAY-CCYY             PIC 9(04).                     00019300
019400     05  WS-TODAY-MM               PIC 9(02).                     00019400
019500     05  WS-TODAY-DD               PIC 9(02).                     00019500
019600 01  WS-TODAY-TIME                 PIC 9(06)  VALUE 0.            00019600
019700 01  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.                     00019700
019800     05  WS-TODAY-HH               PIC 9(02).                     00019800
019900     05  WS-TODAY-MN               PIC 9(02).                     00019900
020000     05  WS-TODAY-SS               PIC 9(02).                     00020000
020100*                                                                 00020100
020200******************************************************************00020200
020300*    PAYMENT TYPE EDIT AREA -- CR-1455 FOLDS THE REQUEST FIELD TO 00020300
020400*    UPPERCASE IN A WORKING COPY SO THE REQUEST RECORD ITSELF IS  00020400
020500*    NEVER ALTERED.                                               00020500
020600******************************************************************00020600
020700 01  WS-PAYMENT-TYPE-EDIT          PIC X(08)  VALUE SPACES.       00020700
020800     88  WS-PAY-IS-CASH                       VALUE 'CASH    '.   00020800
020900     88  WS-PAY-IS-CARD                       VALUE 'CARD    '.   00020900
021000     88  WS-PAY-IS-TRANSFER                   VALUE 'TRANSFER'.   00021000
021100*                                                                 00021100
021200******************************************************************00021200
021300*    REPORT WORK AREAS -- SAME HOUSE STYLE AS SELRMAIN/SAM1.      00021300
021400******************************************************************00021400
021500 01  RPT-HEADER1.                                                 00021500
021600     05  FILLER                    PIC X(01)  VALUE SPACE.        00021600
021700     05  FILLER                    PIC X(20)  VALUE               00021700
021800         'TRAN MAINT RUN  -   '.                                  00021800
021900     05  RPT-HDR-MM                 PIC 9(02).                    00021900
022000     05  FILLER                    PIC X(01)  VALUE '/'.          00022000
022100     05  RPT-HDR-DD                 PIC 9(02).                    00022100
022200     05  FILLER                    PIC X(01)  VALUE '/'.          00022200
022300     05  RPT-HDR-CCYY               PIC 9(04).                    00022300
022400     05  FILLER                    PIC X(05)  VALUE SPACES.       00022400
022500     05  RPT-HDR-HH                 PIC 9(02).                    00022500
022600     05  FILLER                    PIC X(01)  VALUE ':'.          00022600
022700     05  RPT-HDR-MN                 PIC 9(02).                    00022700
022800     05  FILLER                    PIC X(01)  VALUE ':'.          00022800
022900     05  RPT-HDR-SS                 PIC 9(02).                    00022900
023000     05  FILLER                    PIC X(88)  VALUE SPACES.       00023000
023100*                                                                 00023100
023200 01  RPT-DETAIL-LINE.                                             00023200
023300     05  FILLER                    PIC X(03)  VALUE SPACES.       00023300
023400     05  RPT-DTL-COMMAND            PIC X(08).                    00023400
023500     05  FILLER                    PIC X(02)  VALUE SPACES.       00023500
023600     05  RPT-DTL-TRAN-ID            PIC ZZZZZZZZ9.                00023600
023700     05  FILLER                    PIC X(02)  VALUE SPACES.       00023700
023800     05  RPT-DTL-STATUS             PIC X(08).                    00023800
023900     05  FILLER                    PIC X(02)  VALUE SPACES.       00023900
024000     05  RPT-DTL-MESSAGE            PIC X(60).                    00024000
024100     05  FILLER                    PIC X(38)  VALUE SPACES.       00024100
024200*                                                                 00024200
024300 01  RPT-STATS-HDR1.                                              00024300
024400     05  FILLER                    PIC X(03)  VALUE SPACES.       00024400
024500     05  FILLER                    PIC X(130) VALUE               00024500
024600         'TRANSACTION MAINTENANCE -- REQUEST SUMMARY BY COMMAND'. 00024600
024700*                                                                 00024700
024800 01  RPT-STATS-HDR2.                                              00024800
024900     05  FILLER                    PIC X(03)  VALUE SPACES.       00024900
025000     05  FILLER                    PIC X(10)  VALUE 'COMMAND'.    00025000
025100     05  FILLER                    PIC X(15)  VALUE 'ACCEPTED'.   00025100
025200     05  FILLER                    PIC X(15)  VALUE 'REJECTED'.   00025200
025300     05  FILLER                    PIC X(90)  VALUE SPACES.       00025300
025400*                                                                 00025400
025500 01  RPT-STATS-DETAIL.                                            00025500
025600     05  FILLER                    PIC X(03)  VALUE SPACES.       00025600
025700     05  RPT-STAT-COMMAND           PIC X(10).                    00025700
025800     05  RPT-STAT-ACCEPTED          PIC ZZZ,ZZ9.                  00025800
025900     05  FILLER                    PIC X(06)  VALUE SPACES.       00025900
026000     05  RPT-STAT-REJECTED          PIC ZZZ,ZZ9.                  00026000
026100     05  FILLER                    PIC X(93)  VALUE SPACES.       00026100
026200*                                                                 00026200
026300******************************************************************00026300
026400 PROCEDURE DIVISION.                                              00026400
026500******************************************************************00026500
026600 0000-MAINLINE.                                                   00026600
026700     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                  00026700
026800     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT                 00026800
026900         UNTIL WS-REQ-EOF.                                        00026900
027000     PERFORM 8000-WRITE-NEW-DETAIL THRU 8000-EXIT.                00027000
027100     PERFORM 8100-WRITE-REPORT-SUMMARY THRU 8100-EXIT.            00027100
027200     PERFORM 9000-TERMINATION THRU 9000-EXIT.                     00027200
027300     GOBACK.                                                      00027300
027400*                                                                 00027400
027500 1000-INITIALIZATION.                                             00027500
027600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                     00027600
027700     ACCEPT WS-TODAY-TIME FROM TIME.                              00027700
027800     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.                      00027800
027900     PERFORM 1200-LOAD-TRAN-DETAIL THRU 1200-EXIT.                00027900
028000     PERFORM 1300-LOAD-SELLER-MASTER THRU 1300-EXIT.              00028000
028100     PERFORM 1400-WRITE-REPORT-HEADER THRU 1400-EXIT.             00028100
028200 1000-EXIT.                                                       00028200
028300     EXIT.                                                        00028300
028400*                                                                 00028400
028500 1100-OPEN-FILES.                                                 00028500
028600     OPEN INPUT  TRAN-FILE.                                       00028600
028700     OPEN INPUT  TRAN-REQUEST-FILE.                               00028700
028800     OPEN INPUT  SELLER-FILE.                                     00028800
028900     OPEN OUTPUT TRAN-RPT-FILE.                                   00028900
029000 1100-EXIT.                                                       00029000
029100     EXIT.                                                        00029100
029200*                                                                 00029200
029300 1200-LOAD-TRAN-DETAIL.                                           00029300
029400     MOVE ZERO TO WS-TRAN-COUNT.                                  00029400
029500     MOVE ZERO TO WS-HIGH-TRAN-ID.                                00029500
029600     READ TRAN-FILE                                               00029600
029700         AT END                                                   00029700
029800             MOVE 'Y' TO WS-TRAN-EOF-SW                           00029800
029900     END-READ.                                                    00029900
030000     PERFORM 1210-LOAD-ONE-TRAN THRU 1210-EXIT                    00030000
030100         UNTIL WS-TRAN-EOF.                                       00030100
030200 1200-EXIT.                                                       00030200
030300     EXIT.                                                        00030300
030400*                                                                 00030400
030500 1210-LOAD-ONE-TRAN.                                              00030500
030600     ADD 1 TO WS-TRAN-COUNT.                                      00030600
030700     MOVE TRAN-FD-REC TO WS-TRAN-ENTRY(WS-TRAN-COUNT).            00030700
030800     MOVE SPACE TO WS-TRAN-STATUS-BYTE(WS-TRAN-COUNT).            00030800
030900     IF WS-TRAN-ID(WS-TRAN-COUNT) > WS-HIGH-TRAN-ID               00030900
031000         MOVE WS-TRAN-ID(WS-TRAN-COUNT) TO WS-HIGH-TRAN-ID        00031000
031100     END-IF.                                                      00031100
031200     READ TRAN-FILE                                               00031200
031300         AT END                                                   00031300
031400             MOVE 'Y' TO WS-TRAN-EOF-SW                           00031400
031500     END-READ.                                                    00031500
031600 1210-EXIT.                                                       00031600
031700     EXIT.                                                        00031700
031800*                                                                 00031800
031900 1300-LOAD-SELLER-MASTER.                                         00031900
032000     MOVE ZERO TO WS-SELR-COUNT.                                  00032000
032100     READ SELLER-FILE                                             00032100
032200         AT END                                                   00032200
032300             MOVE 'Y' TO WS-SELR-EOF-SW                           00032300
032400     END-READ.                                                    00032400
032500     PERFORM 1310-LOAD-ONE-SELLER THRU 1310-EXIT                  00032500
032600         UNTIL WS-SELR-EOF.                                       00032600
032700 1300-EXIT.                                                       00032700
032800     EXIT.                                                        00032800
032900*                                                                 00032900
033000 1310-LOAD-ONE-SELLER.                                            00033000
033100     ADD 1 TO WS-SELR-COUNT.                                      00033100
033200     MOVE SELR-FD-REC TO WS-SELR-ENTRY(WS-SELR-COUNT).            00033200
033300     MOVE SPACE TO WS-SELR-STATUS-BYTE(WS-SELR-COUNT).            00033300
033400     READ SELLER-FILE                                             00033400
033500         AT END                                                   00033500
033600             MOVE 'Y' TO WS-SELR-EOF-SW                           00033600
033700     END-READ.                                                    00033700
033800 1310-EXIT.                                                       00033800
033900     EXIT.                                                        00033900
034000*                                                                 00034000
034100 1400-WRITE-REPORT-HEADER.                                        00034100
034200     MOVE WS-TODAY-MM TO RPT-HDR-MM.                              00034200
034300     MOVE WS-TODAY-DD TO RPT-HDR-DD.                              00034300
034400     MOVE WS-TODAY-CCYY TO RPT-HDR-CCYY.                          00034400
034500     MOVE WS-TODAY-HH TO RPT-HDR-HH.                              00034500
034600     MOVE WS-TODAY-MN TO RPT-HDR-MN.                              00034600
034700     MOVE WS-TODAY-SS TO RPT-HDR-SS.                              00034700
034800     WRITE RPT-LINE FROM RPT-HEADER1 AFTER ADVANCING TOP-OF-FORM. 00034800
034900 1400-EXIT.                                                       00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 2000-PROCESS-REQUESTS.                                           00035200
035300     READ TRAN-REQUEST-FILE                                       00035300
035400         AT END                                                   00035400
035500             MOVE 'Y' TO WS-REQ-EOF-SW                            00035500
035600     END-READ.                                                    00035600
035700     IF NOT WS-REQ-EOF                                            00035700
035800         EVALUATE TRUE                                            00035800
035900             WHEN TRNRQ-CMD-ADD                                   00035900
036000                 PERFORM 2100-ADD-TRANSACTION THRU 2100-EXIT      00036000
036100             WHEN TRNRQ-CMD-INQUIRE                               00036100
036200                 PERFORM 2200-INQUIRE-TRANSACTION THRU 2200-EXIT  00036200
036300             WHEN TRNRQ-CMD-LIST                                  00036300
036400                 PERFORM 2300-LIST-ALL-TRANSACTIONS THRU 2300-EXIT00036400
036500             WHEN OTHER                                           00036500
036600                 PERFORM 2900-REJECT-REQUEST THRU 2900-EXIT       00036600
036700         END-EVALUATE                                             00036700
036800     END-IF.                                                      00036800
036900 2000-EXIT.                                                       00036900
037000     EXIT.                                                        00037000
037100*                                                                 00037100
037200 2100-ADD-TRANSACTION.                                            00037200
037300     PERFORM 2120-VALIDATE-TRANSACTION THRU 2120-EXIT.            00037300
037400     IF NOT WS-SELLER-IS-VALID                                    00037400
037500         ADD 1 TO WS-ADD-REJ-CNT                                  00037500
037600         MOVE TRNRQ-COMMAND TO RPT-DTL-COMMAND                    00037600
037700         MOVE ZERO TO RPT-DTL-TRAN-ID                             00037700
037800         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00037800
037900             AFTER ADVANCING 1 LINE                               00037900
038000         GO TO 2100-EXIT                                          00038000
038100     END-IF.                                                      00038100
038200     PERFORM 2110-ASSIGN-TRANS-ID THRU 2110-EXIT.                 00038200
038300     ADD 1 TO WS-TRAN-COUNT.                                      00038300
038400     SET WS-TRAN-IDX TO WS-TRAN-COUNT.                            00038400
038500     MOVE WS-HIGH-TRAN-ID TO WS-TRAN-ID(WS-TRAN-IDX).             00038500
038600     MOVE TRNRQ-SELLER-ID TO WS-TRAN-SELLER-ID(WS-TRAN-IDX).      00038600
038700     MOVE TRNRQ-AMOUNT TO WS-TRAN-AMOUNT(WS-TRAN-IDX).            00038700
038800     MOVE WS-PAYMENT-TYPE-EDIT TO                                 00038800
038900             WS-TRAN-PAYMENT-TYPE(WS-TRAN-IDX).                   00038900
039000     MOVE WS-TODAY-DATE TO WS-TRAN-DATE(WS-TRAN-IDX).             00039000
039100     MOVE WS-TODAY-TIME TO WS-TRAN-TIME(WS-TRAN-IDX).             00039100
039200     MOVE SPACE TO WS-TRAN-STATUS-BYTE(WS-TRAN-IDX).              00039200
039300     ADD 1 TO WS-ADD-OK-CNT.                                      00039300
039400     MOVE TRNRQ-COMMAND TO RPT-DTL-COMMAND.                       00039400
039500     MOVE WS-HIGH-TRAN-ID TO RPT-DTL-TRAN-ID.                     00039500
039600     MOVE 'ACCEPTED' TO RPT-DTL-STATUS.                           00039600
039700     MOVE 'TRANSACTION ADDED' TO RPT-DTL-MESSAGE.                 00039700
039800     WRITE RPT-LINE FROM RPT-DETAIL-LINE                          00039800
039900         AFTER ADVANCING 1 LINE.                                  00039900
040000 2100-EXIT.                                                       00040000
040100     EXIT.                                                        00040100
040200*                                                                 00040200
040300 2110-ASSIGN-TRANS-ID.                                            00040300
040400     ADD 1 TO WS-HIGH-TRAN-ID.                                    00040400
040500 2110-EXIT.                                                       00040500
040600     EXIT.                                                        00040600
040700*                                                                 00040700
040800 2120-VALIDATE-TRANSACTION.                                       00040800
040900     MOVE 'N' TO WS-SELLER-OK-SW.                                 00040900
041000     MOVE 'REJECTED' TO RPT-DTL-STATUS.                           00041000
041100     IF TRNRQ-AMOUNT NOT > ZERO                                   00041100
041200         MOVE 'ADD: AMOUNT MUST BE GREATER THAN ZERO' TO          00041200
041300                 RPT-DTL-MESSAGE                                  00041300
041400         GO TO 2120-EXIT                                          00041400
041500     END-IF.                                                      00041500
041600     MOVE TRNRQ-PAYMENT-TYPE TO WS-PAYMENT-TYPE-EDIT.             00041600
041700     INSPECT WS-PAYMENT-TYPE-EDIT CONVERTING                      00041700
041800         'abcdefghijklmnopqrstuvwxyz' TO                          00041800
041900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00041900
042000     IF NOT (WS-PAY-IS-CASH OR WS-PAY-IS-CARD OR WS-PAY-IS-TRANSFE00042000
042100         MOVE 'ADD: PAYMENT TYPE MUST BE CASH/CARD/TRANSFER'      00042100
042200             TO RPT-DTL-MESSAGE                                   00042200
042300         GO TO 2120-EXIT                                          00042300
042400     END-IF.                                                      00042400
042500     PERFORM 2130-VALIDATE-SELLER-ID THRU 2130-EXIT.              00042500
042600     IF NOT WS-SELLER-IS-VALID                                    00042600
042700         MOVE 'ADD: SELLER NOT FOUND' TO RPT-DTL-MESSAGE          00042700
042800     END-IF.                                                      00042800
042900 2120-EXIT.                                                       00042900
043000     EXIT.                                                        00043000
043100*                                                                 00043100
043200 2130-VALIDATE-SELLER-ID.                                         00043200
043300     MOVE 'N' TO WS-FOUND-SW.                                     00043300
043400     SET WS-SELR-IDX TO 1.                                        00043400
043500     PERFORM 2140-SCAN-ONE-SELLER THRU 2140-EXIT                  00043500
043600         VARYING WS-SELR-IDX FROM 1 BY 1                          00043600
043700         UNTIL WS-SELR-IDX > WS-SELR-COUNT OR WS-ENTRY-FOUND.     00043700
043800     MOVE WS-FOUND-SW TO WS-SELLER-OK-SW.                         00043800
043900 2130-EXIT.                                                       00043900
044000     EXIT.                                                        00044000
044100*                                                                 00044100
044200 2140-SCAN-ONE-SELLER.                                            00044200
044300     IF WS-SELR-ID(WS-SELR-IDX) = TRNRQ-SELLER-ID AND             00044300
044400        WS-SELR-ACTIVE(WS-SELR-IDX)                               00044400
044500         MOVE 'Y' TO WS-FOUND-SW                                  00044500
044600     END-IF.                                                      00044600
044700 2140-EXIT.                                                       00044700
044800     EXIT.                                                        00044800
044900*                                                                 00044900
045000 2200-INQUIRE-TRANSACTION.                                        00045000
045100     PERFORM 2210-FIND-TRAN-BY-ID THRU 2210-EXIT.                 00045100
045200     IF WS-ENTRY-FOUND                                            00045200
045300         ADD 1 TO WS-INQUIRE-OK-CNT                               00045300
045400         MOVE TRNRQ-COMMAND TO RPT-DTL-COMMAND                    00045400
045500         MOVE TRNRQ-TRAN-ID TO RPT-DTL-TRAN-ID                    00045500
045600         MOVE 'ACCEPTED' TO RPT-DTL-STATUS                        00045600
045700         MOVE WS-TRAN-PAYMENT-TYPE(WS-TRAN-IDX) TO RPT-DTL-MESSAGE00045700
045800         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00045800
045900             AFTER ADVANCING 1 LINE                               00045900
046000     ELSE                                                         00046000
046100         ADD 1 TO WS-INQUIRE-REJ-CNT                              00046100
046200         MOVE TRNRQ-COMMAND TO RPT-DTL-COMMAND                    00046200
046300         MOVE TRNRQ-TRAN-ID TO RPT-DTL-TRAN-ID                    00046300
046400         MOVE 'REJECTED' TO RPT-DTL-STATUS                        00046400
046500         MOVE 'TRANSACTION NOT FOUND' TO RPT-DTL-MESSAGE          00046500
046600         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00046600
046700             AFTER ADVANCING 1 LINE                               00046700
046800     END-IF.                                                      00046800
046900 2200-EXIT.                                                       00046900
047000     EXIT.                                                        00047000
047100*                                                                 00047100
047200 2210-FIND-TRAN-BY-ID.                                            00047200
047300     MOVE 'N' TO WS-FOUND-SW.                                     00047300
047400     SET WS-TRAN-IDX TO 1.                                        00047400
047500     PERFORM 2220-SCAN-ONE-TRAN THRU 2220-EXIT                    00047500
047600         VARYING WS-TRAN-IDX FROM 1 BY 1                          00047600
047700         UNTIL WS-TRAN-IDX > WS-TRAN-COUNT OR WS-ENTRY-FOUND.     00047700
047800 2210-EXIT.                                                       00047800
047900     EXIT.                                                        00047900
048000*                                                                 00048000
048100 2220-SCAN-ONE-TRAN.                                              00048100
048200     IF WS-TRAN-ID(WS-TRAN-IDX) = TRNRQ-TRAN-ID AND               00048200
048300        WS-TRAN-ACTIVE(WS-TRAN-IDX)                               00048300
048400         MOVE 'Y' TO WS-FOUND-SW                                  00048400
048500     END-IF.                                                      00048500
048600 2220-EXIT.                                                       00048600
048700     EXIT.                                                        00048700
048800*                                                                 00048800
048900 2300-LIST-ALL-TRANSACTIONS.                                      00048900
049000     SET WS-TRAN-IDX TO 1.                                        00049000
049100     PERFORM 2310-LIST-ONE-TRAN THRU 2310-EXIT                    00049100
049200         VARYING WS-TRAN-IDX FROM 1 BY 1                          00049200
049300         UNTIL WS-TRAN-IDX > WS-TRAN-COUNT.                       00049300
049400     ADD 1 TO WS-LIST-CNT.                                        00049400
049500 2300-EXIT.                                                       00049500
049600     EXIT.                                                        00049600
049700*                                                                 00049700
049800 2310-LIST-ONE-TRAN.                                              00049800
049900     IF WS-TRAN-ACTIVE(WS-TRAN-IDX)                               00049900
050000         MOVE 'LIST    ' TO RPT-DTL-COMMAND                       00050000
050100         MOVE WS-TRAN-ID(WS-TRAN-IDX) TO RPT-DTL-TRAN-ID          00050100
050200         MOVE 'ACCEPTED' TO RPT-DTL-STATUS                        00050200
050300         MOVE WS-TRAN-PAYMENT-TYPE(WS-TRAN-IDX) TO RPT-DTL-MESSAGE00050300
050400         WRITE RPT-LINE FROM RPT-DETAIL-LINE                      00050400
050500             AFTER ADVANCING 1 LINE                               00050500
050600     END-IF.                                                      00050600
050700 2310-EXIT.                                                       00050700
050800     EXIT.                                                        00050800
050900*                                                                 00050900
051000 2900-REJECT-REQUEST.                                             00051000
051100     MOVE TRNRQ-COMMAND TO RPT-DTL-COMMAND.                       00051100
051200     MOVE TRNRQ-TRAN-ID TO RPT-DTL-TRAN-ID.                       00051200
051300     MOVE 'REJECTED' TO RPT-DTL-STATUS.                           00051300
051400     MOVE 'UNKNOWN COMMAND CODE' TO RPT-DTL-MESSAGE.              00051400
051500     WRITE RPT-LINE FROM RPT-DETAIL-LINE                          00051500
051600         AFTER ADVANCING 1 LINE.                                  00051600
051700 2900-EXIT.                                                       00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000 8000-WRITE-NEW-DETAIL.                                           00052000
052100     OPEN OUTPUT TRAN-FILE-NEW.                                   00052100
052200     SET WS-TRAN-IDX TO 1.                                        00052200
052300     PERFORM 8010-WRITE-ONE-TRAN THRU 8010-EXIT                   00052300
052400         VARYING WS-TRAN-IDX FROM 1 BY 1                          00052400
052500         UNTIL WS-TRAN-IDX > WS-TRAN-COUNT.                       00052500
052600     CLOSE TRAN-FILE-NEW.                                         00052600
052700 8000-EXIT.                                                       00052700
052800     EXIT.                                                        00052800
052900*                                                                 00052900
053000 8010-WRITE-ONE-TRAN.                                             00053000
053100     IF WS-TRAN-ACTIVE(WS-TRAN-IDX)                               00053100
053200         MOVE WS-TRAN-ENTRY(WS-TRAN-IDX) TO TRAN-NFD-REC          00053200
053300         WRITE TRAN-NFD-REC                                       00053300
053400     END-IF.                                                      00053400
053500 8010-EXIT.                                                       00053500
053600     EXIT.                                                        00053600
053700*                                                                 00053700
053800 8100-WRITE-REPORT-SUMMARY.                                       00053800
053900     WRITE RPT-LINE FROM RPT-STATS-HDR1 AFTER ADVANCING 2 LINES.  00053900
054000     WRITE RPT-LINE FROM RPT-STATS-HDR2 AFTER ADVANCING 1 LINE.   00054000
054100     MOVE 'ADD'      TO RPT-STAT-COMMAND.                         00054100
054200     MOVE WS-ADD-OK-CNT TO RPT-STAT-ACCEPTED.                     00054200
054300     MOVE WS-ADD-REJ-CNT TO RPT-STAT-REJECTED.                    00054300
054400     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00054400
054500     MOVE 'INQUIRE'  TO RPT-STAT-COMMAND.                         00054500
054600     MOVE WS-INQUIRE-OK-CNT TO RPT-STAT-ACCEPTED.                 00054600
054700     MOVE WS-INQUIRE-REJ-CNT TO RPT-STAT-REJECTED.                00054700
054800     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00054800
054900     MOVE 'LIST'     TO RPT-STAT-COMMAND.                         00054900
055000     MOVE WS-LIST-CNT TO RPT-STAT-ACCEPTED.                       00055000
055100     MOVE ZERO TO RPT-STAT-REJECTED.                              00055100
055200     WRITE RPT-LINE FROM RPT-STATS-DETAIL AFTER ADVANCING 1 LINE. 00055200
055300 8100-EXIT.                                                       00055300
055400     EXIT.                                                        00055400
055500*                                                                 00055500
055600 9000-TERMINATION.                                                00055600
055700     CLOSE TRAN-FILE.                                             00055700
055800     CLOSE TRAN-REQUEST-FILE.                                     00055800
055900     CLOSE SELLER-FILE.                                           00055900
056000     CLOSE TRAN-RPT-FILE.                                         00056000
056100 9000-EXIT.                                                       00056100
056200     EXIT.                                                        00056200
