000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK:  ANLPARM                                          * 00000300
000400*   TITLE   :  SELRANLZ RUN PARAMETER CARD                      * 00000400
000500*                                                                *00000500
000600******************************************************************00000600
000700*                                                                 00000700
000800*    ONE PARAMETER RECORD DRIVES ONE RUN OF SELRANLZ.  THE        00000800
000900*    THRESHOLD FIELDS (ANL-SUMMA, ANL-TIME-FROM, ANL-TIME-TO)     00000900
001000*    FEED THE SELLERS-UNDER-THRESHOLD PASS; ANL-PERIOD-CODE       00001000
001100*    FEEDS THE MOST-PRODUCTIVE-SELLER PASS (ITS OWN TIME-FROM     00001100
001200*    IS DERIVED BY SELRPRD, NOT READ FROM THIS CARD -- ITS        00001200
001300*    TIME-TO IS ALWAYS THE RUN DATE/TIME).                        00001300
001400*                                                                 00001400
001500*    AMENDMENT HISTORY                                            00001500
001600*    DATE      INIT  TICKET    DESCRIPTION                        00001600
001700*    --------  ----  --------  -----------------------------------00001700
001800*    03/02/94  JWS   CR-1050   ORIGINAL LAYOUT.                   00001800
001900*                                                                 00001900
002000 01  ANL-PARM-REC.                                                00002000
002100*                                                                 00002100
002200*        SELLERS STRICTLY UNDER THIS AMOUNT, SUMMED OVER THE      00002200
002300*        WINDOW BELOW, QUALIFY FOR THE THRESHOLD REPORT.          00002300
002400*                                                                 00002400
002500     05  ANL-SUMMA                   PIC S9(09)V99 COMP-3.        00002500
002600*                                                                 00002600
002700*        THRESHOLD-PASS WINDOW.  BOTH ENDS ARE EXCLUSIVE.         00002700
002800*                                                                 00002800
002900     05  ANL-TIME-FROM.                                           00002900
003000         10  ANL-FROM-DATE           PIC 9(08).                   00003000
003100         10  ANL-FROM-TIME           PIC 9(06).                   00003100
003200     05  ANL-TIME-TO.                                             00003200
003300         10  ANL-TO-DATE             PIC 9(08).                   00003300
003400         10  ANL-TO-TIME             PIC 9(06).                   00003400
003500*                                                                 00003500
003600*        PRODUCTIVE-PASS PERIOD CODE -- ONE OF DAY, MONTH,        00003600
003700*        QUARTER, YEAR.  ANYTHING ELSE IS REJECTED BY SELRPRD     00003700
003800*        BEFORE THE PASS RUNS.                                    00003800
003900*                                                                 00003900
004000     05  ANL-PERIOD-CODE             PIC X(08).                   00004000
004100         88  ANL-PERIOD-IS-DAY                  VALUE 'DAY     '. 00004100
004200         88  ANL-PERIOD-IS-MONTH                VALUE 'MONTH   '. 00004200
004300         88  ANL-PERIOD-IS-QUARTER              VALUE 'QUARTER '. 00004300
004400         88  ANL-PERIOD-IS-YEAR                 VALUE 'YEAR    '. 00004400
004500*                                                                 00004500
004600     05  FILLER                      PIC X(15).                   00004600
