000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK:  SELRSEL                                          * 00000300
000400*   TITLE   :  SELLER MASTER RECORD LAYOUT                      * 00000400
000500*                                                                *00000500
000600******************************************************************00000600
000700*                                                                 00000700
000800*    THIS LAYOUT DESCRIBES ONE OCCURRENCE OF THE SELLER MASTER    00000800
000900*    RECORD, AS CARRIED ON SELRFILE (OLD MASTER) AND SELROUT      00000900
001000*    (NEW MASTER).  :TAG:-ID IS THE PRIMARY KEY AND IS ASSIGNED   00001000
001100*    SEQUENTIALLY BY SELRMAIN AT CREATE TIME -- IT IS NEVER       00001100
001200*    SUPPLIED ON AN ADD REQUEST.                                  00001200
001300*                                                                 00001300
001400*    THE ==:TAG:== REPLACEMENT TOKEN LETS THE SAME LAYOUT SERVE   00001400
001500*    AS AN FD RECORD (REPLACING BY SELR-FD) AND AS A WORKING-     00001500
001600*    STORAGE TABLE ENTRY (REPLACING BY WS-SELR) WITHOUT TWO       00001600
001700*    COPYBOOKS TO MAINTAIN -- SEE CUSTCOPY FOR THE HOUSE          00001700
001800*    PRECEDENT FOR THIS TECHNIQUE.                                00001800
001900*                                                                 00001900
002000*    AMENDMENT HISTORY                                            00002000
002100*    DATE      INIT  TICKET    DESCRIPTION                        00002100
002200*    --------  ----  --------  -----------------------------------00002200
002300*    02/11/94  JWS   CR-1042   ORIGINAL LAYOUT FOR SELLER LEDGER  00002300
002400*                              CONVERSION PROJECT.                00002400
002500*    06/02/95  RDH   CR-1199   WIDENED :TAG:-CONTACT-INFO TO      00002500
002600*                              X(100) PER MARKETING REQUEST.      00002600
002700*    09/30/98  RDH   CR-1401   Y2K -- REG DATE/TIME ALREADY CCYY, 00002700
002800*                              NO CHANGE REQUIRED. VERIFIED ONLY. 00002800
002900*    04/18/01  TLK   CR-1588   ADDED :TAG:-STATUS-BYTE SO DELETES 00002900
003000*                              CAN BE HELD FOR ONE CYCLE INSTEAD  00003000
003100*                              OF SQUEEZED OUT IMMEDIATELY.       00003100
003200*    02/09/04  TLK   CR-1617   RECAST AS A :TAG:-PREFIXED COPYBOOK00003200
003300*                              SO SELRMAIN CAN COPY IT ONCE FOR   00003300
003400*                              THE FD AND AGAIN FOR THE TABLE.    00003400
003500*    03/22/04  TLK   CR-1630   MOVED THE CR-1588 STATUS-BYTE OUT O00003500
003600*                              THIS LAYOUT -- IT WAS RIDING ALONG 00003600
003700*                              SELR-FD-REC/SELR-NFD-REC AND PUSHIN00003700
003800*                              THE DISK RECORD PAST THE 173-BYTE  00003800
003900*                              SIZE THE SELLER FILE IS DOCUMENTED 00003900
004000*                              AT.  THE FLAG IS NOW CODED DIRECTLY00004000
004100*                              IN WS-SELR-ENTRY IN EACH PROGRAM'S 00004100
004200*                              WORKING-STORAGE -- SEE SELRMAIN,   00004200
004300*                              SELRANLZ, TRNMAIN.                 00004300
004400*                                                                 00004400
004500 01  :TAG:-REC.                                                   00004500
004600*                                                                 00004600
004700*        SURROGATE KEY -- ASSIGNED ONCE, AT CREATE, FROM THE      00004700
004800*        HIGH-WATER MARK CARRIED FORWARD IN SELRMAIN.             00004800
004900*                                                                 00004900
005000     05  :TAG:-ID                   PIC 9(09).                    00005000
005100*                                                                 00005100
005200*        REQUIRED, 3-50 CHARACTERS. BLANK-PADDED.                 00005200
005300*                                                                 00005300
005400     05  :TAG:-NAME                 PIC X(50).                    00005400
005500*                                                                 00005500
005600*        OPTIONAL. IF PRESENT, 5-100 CHARACTERS.  A SELLER        00005600
005700*        CARRYING NO CONTACT INFO HAS THIS FIELD ALL SPACES.      00005700
005800*                                                                 00005800
005900     05  :TAG:-CONTACT-INFO         PIC X(100).                   00005900
006000*                                                                 00006000
006100*        REGISTRATION DATE/TIME -- STAMPED ONCE, AT CREATE,       00006100
006200*        FROM THE SYSTEM CLOCK. NEVER CHANGED BY UPDATE.          00006200
006300*                                                                 00006300
006400     05  :TAG:-REG-DATE             PIC 9(08).                    00006400
006500     05  :TAG:-REG-DATE-R REDEFINES :TAG:-REG-DATE.               00006500
006600         10  :TAG:-REG-CCYY         PIC 9(04).                    00006600
006700         10  :TAG:-REG-MM           PIC 9(02).                    00006700
006800         10  :TAG:-REG-DD           PIC 9(02).                    00006800
006900     05  :TAG:-REG-TIME             PIC 9(06).                    00006900
007000     05  :TAG:-REG-TIME-R REDEFINES :TAG:-REG-TIME.               00007000
007100         10  :TAG:-REG-HH           PIC 9(02).                    00007100
007200         10  :TAG:-REG-MN           PIC 9(02).                    00007200
007300         10  :TAG:-REG-SS           PIC 9(02).                    00007300
007400*                                                                 00007400
007500*        CR-1630 -- NO MORE FIELDS AFTER REG-TIME.  THIS RECORD IS00007500
007600*        EXACTLY 173 BYTES ON SELRFILE/SELROUT.  THE LOGICAL DELET00007600
007700*        FLAG FORMERLY CARRIED HERE (CR-1588) IS NOW A WORKING-   00007700
007800*        STORAGE-ONLY FIELD -- SEE THE WS-SELR-ENTRY DECLARATION I00007800
007900*        THE CALLING PROGRAM, NOT THIS COPYBOOK.                  00007900
