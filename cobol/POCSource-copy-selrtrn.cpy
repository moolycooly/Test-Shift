000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK:  SELRTRN                                          * 00000300
000400*   TITLE   :  TRANSACTION DETAIL RECORD LAYOUT                 * 00000400
000500*                                                                *00000500
000600******************************************************************00000600
000700*                                                                 00000700
000800*    ONE OCCURRENCE OF A SALES TRANSACTION AGAINST A SELLER,      00000800
000900*    AS CARRIED ON TRNFILE (OLD DETAIL) AND TRNOUT (NEW           00000900
001000*    DETAIL).  :TAG:-ID IS THE PRIMARY KEY.  :TAG:-SELLER-ID IS   00001000
001100*    A FOREIGN KEY INTO SELR-ID ON THE SELLER MASTER AND IS       00001100
001200*    VALIDATED BY TRNMAIN BEFORE THE RECORD IS EVER WRITTEN.      00001200
001300*                                                                 00001300
001400*    SEE SELRSEL FOR THE ==:TAG:== REPLACEMENT CONVENTION.        00001400
001500*                                                                 00001500
001600*    AMENDMENT HISTORY                                            00001600
001700*    DATE      INIT  TICKET    DESCRIPTION                        00001700
001800*    --------  ----  --------  -----------------------------------00001800
001900*    02/18/94  JWS   CR-1042   ORIGINAL LAYOUT.                   00001900
002000*    09/30/98  RDH   CR-1401   Y2K -- TRAN DATE ALREADY CCYY, NO  00002000
002100*                              CHANGE REQUIRED. VERIFIED ONLY.    00002100
002200*    11/09/99  RDH   CR-1455   PAYMENT TYPE WIDENED TO X(08) TO   00002200
002300*                              HOLD 'TRANSFER' IN FULL (WAS X(06),00002300
002400*                              TRUNCATING TO 'TRANSF').           00002400
002500*    02/09/04  TLK   CR-1617   RECAST AS A :TAG:-PREFIXED COPYBOOK00002500
002600*                              TO MATCH SELRSEL.                  00002600
002700*    03/22/04  TLK   CR-1630   MOVED THE STATUS-BYTE OUT OF THIS  00002700
002800*                              LAYOUT -- IT WAS RIDING ALONG ON   00002800
002900*                              TRAN-FD-REC/TRAN-NFD-REC AND PUSHIN00002900
003000*                              THE DISK RECORD PAST ITS DOCUMENTED00003000
003100*                              WIDTH.  THE FLAG IS NOW CODED      00003100
003200*                              DIRECTLY IN WS-TRAN-ENTRY IN EACH  00003200
003300*                              PROGRAM'S WORKING-STORAGE -- SEE   00003300
003400*                              SELRANLZ, TRNMAIN.                 00003400
003500*                                                                 00003500
003600 01  :TAG:-REC.                                                   00003600
003700*                                                                 00003700
003800*        SURROGATE KEY -- ASSIGNED ONCE, AT CREATE, FROM THE      00003800
003900*        HIGH-WATER MARK CARRIED FORWARD IN TRNMAIN.              00003900
004000*                                                                 00004000
004100     05  :TAG:-ID                    PIC 9(09).                   00004100
004200*                                                                 00004200
004300*        FOREIGN KEY -- MUST MATCH AN ACTIVE SELR-ID.             00004300
004400*                                                                 00004400
004500     05  :TAG:-SELLER-ID             PIC 9(09).                   00004500
004600*                                                                 00004600
004700*        ALWAYS POSITIVE. PACKED FOR ARITHMETIC SAFETY SINCE      00004700
004800*        SELRANLZ ACCUMULATES THIS FIELD OVER POSSIBLY MANY       00004800
004900*        THOUSANDS OF DETAIL RECORDS PER SELLER.                  00004900
005000*                                                                 00005000
005100     05  :TAG:-AMOUNT                PIC S9(09)V99 COMP-3.        00005100
005200*                                                                 00005200
005300*        ONE OF CASH / CARD / TRANSFER, STORED UPPERCASE AND      00005300
005400*        LEFT-JUSTIFIED, BLANK-PADDED TO 8 BYTES.                 00005400
005500*                                                                 00005500
005600     05  :TAG:-PAYMENT-TYPE          PIC X(08).                   00005600
005700         88  :TAG:-PAY-IS-CASH                  VALUE 'CASH    '. 00005700
005800         88  :TAG:-PAY-IS-CARD                  VALUE 'CARD    '. 00005800
005900         88  :TAG:-PAY-IS-TRANSFER              VALUE 'TRANSFER'. 00005900
006000*                                                                 00006000
006100*        TRANSACTION DATE/TIME -- STAMPED ONCE, AT CREATE,        00006100
006200*        FROM THE SYSTEM CLOCK.                                   00006200
006300*                                                                 00006300
006400     05  :TAG:-DATE                  PIC 9(08).                   00006400
006500     05  :TAG:-DATE-R REDEFINES :TAG:-DATE.                       00006500
006600         10  :TAG:-CCYY              PIC 9(04).                   00006600
006700         10  :TAG:-MM                PIC 9(02).                   00006700
006800         10  :TAG:-DD                PIC 9(02).                   00006800
006900     05  :TAG:-TIME                  PIC 9(06).                   00006900
007000     05  :TAG:-TIME-R REDEFINES :TAG:-TIME.                       00007000
007100         10  :TAG:-HH                PIC 9(02).                   00007100
007200         10  :TAG:-MN                PIC 9(02).                   00007200
007300         10  :TAG:-SS                PIC 9(02).                   00007300
007400*                                                                 00007400
007500*        CR-1630 -- NO MORE FIELDS AFTER TIME.  THIS RECORD IS    00007500
007600*        BUILT STRICTLY FROM THE LAYOUT FIELDS ABOVE.  THE LOGICAL00007600
007700*        DELETE FLAG FORMERLY CARRIED HERE IS NOW A WORKING-      00007700
007800*        STORAGE-ONLY FIELD -- SEE THE WS-TRAN-ENTRY DECLARATION I00007800
007900*        THE CALLING PROGRAM, NOT THIS COPYBOOK.                  00007900
