000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK:  SELRTRQ                                          * 00000300
000400*   TITLE   :  SELLER MAINTENANCE REQUEST RECORD                * 00000400
000500*                                                                *00000500
000600******************************************************************00000600
000700*                                                                 00000700
000800*    INPUT TO SELRMAIN.  ONE REQUEST PER SELLER ACTION.  THE      00000800
000900*    CONVENTION IN THIS SHOP FOR "FIELD NOT SUPPLIED" ON A        00000900
001000*    CHANGE REQUEST IS ALL-SPACES -- SELRMAIN LEAVES THE          00001000
001100*    CORRESPONDING MASTER FIELD UNTOUCHED WHEN IT SEES SPACES.    00001100
001200*    TO BLANK OUT SELRQ-CONTACT-INFO ON PURPOSE, CALLERS MUST     00001200
001300*    SEND A SINGLE NON-BLANK FILLER CHARACTER AND SELRMAIN WILL   00001300
001400*    TRIM IT -- SEE 2230-APPLY-CONTACT-CHANGE.                    00001400
001500*                                                                 00001500
001600*    AMENDMENT HISTORY                                            00001600
001700*    DATE      INIT  TICKET    DESCRIPTION                        00001700
001800*    --------  ----  --------  -----------------------------------00001800
001900*    02/11/94  JWS   CR-1042   ORIGINAL LAYOUT.                   00001900
002000*    04/18/01  TLK   CR-1588   ADDED SELRQ-WITH-TRANS-FLAG FOR THE00002000
002100*                              INQUIRE-WITH-TRANSACTIONS OPTION.  00002100
002200*                                                                 00002200
002300 01  SELR-REQUEST-REC.                                            00002300
002400*                                                                 00002400
002500     05  SELRQ-COMMAND               PIC X(08).                   00002500
002600         88  SELRQ-CMD-ADD                      VALUE 'ADD     '. 00002600
002700         88  SELRQ-CMD-CHANGE                   VALUE 'CHANGE  '. 00002700
002800         88  SELRQ-CMD-DELETE                   VALUE 'DELETE  '. 00002800
002900         88  SELRQ-CMD-INQUIRE                  VALUE 'INQUIRE '. 00002900
003000         88  SELRQ-CMD-LIST                      VALUE 'LIST    '.00003000
003100*                                                                 00003100
003200*        KEY FOR CHANGE / DELETE / INQUIRE.  UNUSED ON ADD        00003200
003300*        (THE ID IS SYSTEM-ASSIGNED) AND ON LIST.                 00003300
003400*                                                                 00003400
003500     05  SELRQ-SELLER-ID             PIC 9(09).                   00003500
003600*                                                                 00003600
003700*        'Y' ON AN INQUIRE REQUEST ASKS SELRMAIN TO ATTACH THE    00003700
003800*        SELLER'S TRANSACTIONS TO THE INQUIRY REPORT LINE.        00003800
003900*                                                                 00003900
004000     05  SELRQ-WITH-TRANS-FLAG       PIC X(01)  VALUE SPACE.      00004000
004100         88  SELRQ-ATTACH-TRANS                 VALUE 'Y'.        00004100
004200*                                                                 00004200
004300     05  SELRQ-NAME                  PIC X(50)  VALUE SPACES.     00004300
004400     05  SELRQ-CONTACT-INFO          PIC X(100) VALUE SPACES.     00004400
004500*                                                                 00004500
004600     05  FILLER                      PIC X(08).                   00004600
