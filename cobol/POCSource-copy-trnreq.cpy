000100******************************************************************00000100
000200*                                                                *00000200
000300*   COPYBOOK:  TRNREQ                                           * 00000300
000400*   TITLE   :  TRANSACTION MAINTENANCE REQUEST RECORD            *00000400
000500*                                                                *00000500
000600******************************************************************00000600
000700*                                                                 00000700
000800*    INPUT TO TRNMAIN.  ONE REQUEST PER TRANSACTION ACTION.       00000800
000900*    THERE IS NO CHANGE OR DELETE COMMAND -- THE SOURCE SYSTEM    00000900
001000*    NEVER OFFERED ONE, SO NONE IS CARRIED FORWARD HERE.          00001000
001100*                                                                 00001100
001200*    AMENDMENT HISTORY                                            00001200
001300*    DATE      INIT  TICKET    DESCRIPTION                        00001300
001400*    --------  ----  --------  -----------------------------------00001400
001500*    02/18/94  JWS   CR-1042   ORIGINAL LAYOUT.                   00001500
001600*    11/09/99  RDH   CR-1455   TRNRQ-PAYMENT-TYPE WIDENED TO X(08)00001600
001700*                              TO MATCH SELRTRN.                  00001700
001800*                                                                 00001800
001900 01  TRAN-REQUEST-REC.                                            00001900
002000*                                                                 00002000
002100     05  TRNRQ-COMMAND               PIC X(08).                   00002100
002200         88  TRNRQ-CMD-ADD                      VALUE 'ADD     '. 00002200
002300         88  TRNRQ-CMD-INQUIRE                  VALUE 'INQUIRE '. 00002300
002400         88  TRNRQ-CMD-LIST                      VALUE 'LIST    '.00002400
002500*                                                                 00002500
002600*        KEY FOR INQUIRE.  UNUSED ON ADD (SYSTEM-ASSIGNED) AND    00002600
002700*        ON LIST.                                                 00002700
002800*                                                                 00002800
002900     05  TRNRQ-TRAN-ID               PIC 9(09).                   00002900
003000*                                                                 00003000
003100*        REQUIRED ON ADD -- MUST MATCH AN ACTIVE SELLER.          00003100
003200*                                                                 00003200
003300     05  TRNRQ-SELLER-ID             PIC 9(09).                   00003300
003400     05  TRNRQ-AMOUNT                PIC S9(09)V99 COMP-3.        00003400
003500     05  TRNRQ-PAYMENT-TYPE          PIC X(08).                   00003500
003600*                                                                 00003600
003700     05  FILLER                      PIC X(10).                   00003700
